000100 IDENTIFICATION DIVISION.                                         00000100
000110 PROGRAM-ID.     RECBAN.                                          00000110
000120 AUTHOR.         T M CARVER.                                      00000120
000130 INSTALLATION.   CORPORATION A - DATA CENTER.                     00000130
000140 DATE-WRITTEN.   06/11/84.                                        00000140
000150 DATE-COMPILED.                                                   00000150
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        00000160
      ***************************************************************** 00000170
      * RECBAN - Completion banner.  Displays the three run counts to * 00000180
      * SYSOUT and a one-line completion message, same spot FINAPS01  * 00000190
      * used to DISPLAY its own success line.                          *00000200
      *-----------------------------------------------------------------00000210
      * CHANGE LOG.                                                     00000220
      * 06/11/84 tmc  Original member - "** CONGRATULATIONS, TRIAL     *00000230
      *               BALANCE SUCCESSFULLY EXECUTED **" line off of    *00000240
      *               FINARC01.                                        *00000250
      * 09/09/98 jfd  Y2K REVIEW - no date fields on this member,      *00000260
      *               passed.                                          *00000270
      * 08/18/05 vkt  REBUILT.  Old success-message banner retired;    *00000280
      *               this member now displays the FILE1/FILE2 run     *00000290
      *               counts for the reconciliation job.  Request      *00000300
      *               REQ-05-0118.                                     *00000310
      * 06/14/12 smp  BN-COMPARE-MODE added - keyed mode now says      *00000320
      *               "Modified IDs", positional mode says "Modified   *00000330
      *               rows".  Request REQ-12-0041.                     *00000340
      * 07/12/13 rgs  Removed WS-BANNER-WHOLE and WS-BANNER-NUMERIC -  *00000350
      *               neither redefine of WS-BANNER-FIELDS was ever    *00000360
      *               referenced; WS-COUNT-DISPLAY is the only field   *00000370
      *               this member actually moves into or displays.     *00000380
      ***************************************************************** 00000390
000170 ENVIRONMENT DIVISION.                                            00000400
000180 CONFIGURATION SECTION.                                           00000410
000190 SOURCE-COMPUTER.    IBM-370.                                     00000420
000200 OBJECT-COMPUTER.    IBM-370.                                     00000430
000210 SPECIAL-NAMES.                                                   00000440
000220     C01 IS TOP-OF-FORM.                                          00000450
000230 INPUT-OUTPUT SECTION.                                            00000460
000240 FILE-CONTROL.                                                    00000470
      *    RECBAN owns no files of its own - it writes to SYSOUT by way 00000480
      *    of DISPLAY, the same as FINAPS01 always did.                 00000490
000250 DATA DIVISION.                                                   00000500
      ***************************************************************** 00000510
000260 WORKING-STORAGE SECTION.                                         00000520
000270 77  WS-PROGRAM-ID           PIC X(08)   VALUE 'RECBAN'.          00000530
000280 77  WS-DISPLAY-LINE-COUNT   PIC S9(3)   COMP VALUE ZERO.         00000540
000290 01  WS-BANNER-FIELDS.                                            00000550
000300     02  WS-COUNT-DISPLAY    PIC ZZZZ9.                           00000560
000310     02  FILLER              PIC X(02).                           00000570
000320 01  WS-COMPLETION-WORK.                                          00000580
000330     02  WS-COMPLETION-LINE  PIC X(60).                           00000590
000340 01  WS-COMPLETION-PARTS REDEFINES WS-COMPLETION-WORK.            00000600
000350     02  WS-COMPLETION-BORDER    PIC X(02).                       00000610
000360     02  WS-COMPLETION-BODY      PIC X(56).                       00000620
000370     02  WS-COMPLETION-TRAIL     PIC X(02).                       00000630
      ***************************************************************** 00000640
000380 LINKAGE SECTION.                                                 00000650
000390 COPY FINRC02.                                                    00000660
      ***************************************************************** 00000670
000400 PROCEDURE DIVISION USING BANNER-LINKAGE-AREA.                    00000680
      *-----------------------------------------------------------------00000690
      * 0000-MAIN-CONTROL displays the three run counts, labelled per  *00000700
      * Added rows/Removed rows/Modified IDs (or rows), then           *00000710
      *-----------------------------------------------------------------00000720
000410 0000-MAIN-CONTROL.                                               00000730
000420     MOVE ZERO TO WS-DISPLAY-LINE-COUNT.                          00000740
000430     MOVE BN-ADDED-COUNT TO WS-COUNT-DISPLAY.                     00000750
000440     DISPLAY 'Added rows: ' WS-COUNT-DISPLAY.                     00000760
000450     ADD 1 TO WS-DISPLAY-LINE-COUNT.                              00000770
000460     MOVE BN-REMOVED-COUNT TO WS-COUNT-DISPLAY.                   00000780
000470     DISPLAY 'Removed rows: ' WS-COUNT-DISPLAY.                   00000790
000480     ADD 1 TO WS-DISPLAY-LINE-COUNT.                              00000800
000490     MOVE BN-MODIFIED-COUNT TO WS-COUNT-DISPLAY.                  00000810
000500     IF BN-COMPARE-MODE = 'K'                                     00000820
000510         DISPLAY 'Modified IDs: ' WS-COUNT-DISPLAY                00000830
000520     ELSE                                                         00000840
000530         DISPLAY 'Modified rows: ' WS-COUNT-DISPLAY               00000850
000540     END-IF.                                                      00000860
000550     ADD 1 TO WS-DISPLAY-LINE-COUNT.                              00000870
000560     PERFORM 1000-BUILD-COMPLETION-TEXT.                          00000880
000570     DISPLAY BN-COMPLETION-TEXT.                                  00000890
000580     ADD 1 TO WS-DISPLAY-LINE-COUNT.                              00000900
000590     GOBACK.                                                      00000910
      *-----------------------------------------------------------------00000920
000600 1000-BUILD-COMPLETION-TEXT.                                      00000930
000610     MOVE '**' TO WS-COMPLETION-BORDER.                           00000940
000620     MOVE 'FILE1/FILE2 RECONCILIATION SUCCESSFULLY EXECUTED'      00000950
000630         TO WS-COMPLETION-BODY.                                   00000960
000640     MOVE '**' TO WS-COMPLETION-TRAIL.                            00000970
000650     MOVE WS-COMPLETION-LINE TO BN-COMPLETION-TEXT.               00000980
