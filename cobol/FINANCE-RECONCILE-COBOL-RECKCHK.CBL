000100 IDENTIFICATION DIVISION.                                         00000100
000110 PROGRAM-ID.     RECKCHK.                                         00000110
000120 AUTHOR.         T M CARVER.                                      00000120
000130 INSTALLATION.   CORPORATION A - DATA CENTER.                     00000130
000140 DATE-WRITTEN.   04/11/84.                                        00000140
000150 DATE-COMPILED.                                                   00000150
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        00000160
      ***************************************************************** 00000170
      * RECKCHK - Primary-key validator for the reconciliation job.   * 00000180
      * RECMAIN calls this once, ahead of the comparator, and only    * 00000190
      * when the run is in keyed mode.  Checks FILE1 then FILE2 for a * 00000200
      * blank key, then for a duplicate key, and reports the first    * 00000210
      * violation it finds through FINRC01.                            *00000220
      *-----------------------------------------------------------------00000230
      * CHANGE LOG.                                                     00000240
      * 04/11/84 tmc  Original member - edited the old batch header    *00000250
      *               card deck for blank/duplicate account numbers.   *00000260
      * 02/09/89 tmc  Added the duplicate-account message the audit    *00000270
      *               team asked for by name.                          *00000280
      * 06/30/94 rgs  Tightened the blank test to catch a key of all   *00000290
      *               low-values as well as all spaces.                *00000300
      * 09/09/98 jfd  Y2K REVIEW - no 2-digit year fields on this      *00000310
      *               member, passed.                                  *00000320
      * 08/18/05 vkt  REBUILT.  Old header-card validator retired;     *00000330
      *               this member now checks the primary key of the    *00000340
      *               FILE1/FILE2 tables.  Request REQ-05-0118.        *00000350
      * 02/02/07 vkt  Stops after the first file that fails instead of *00000360
      *               checking both and reporting the last error seen. *00000370
      *               Request REQ-07-0031.                            * 00000380
      * 05/14/10 smp  KC-DUPLICATE-KEY now carries the actual offending*00000390
      *               value instead of just 'YES' - audit wanted the  * 00000400
      *               key printed in the abort message.                *00000410
      * 07/12/13 rgs  Removed WS-CHECK-TRACE-LINE and its two          *00000420
      *               REDEFINES views - never moved into, tested,      *00000430
      *               or displayed anywhere in this member.            *00000440
      ***************************************************************** 00000450
000170 ENVIRONMENT DIVISION.                                            00000460
000180 CONFIGURATION SECTION.                                           00000470
000190 SOURCE-COMPUTER.    IBM-370.                                     00000480
000200 OBJECT-COMPUTER.    IBM-370.                                     00000490
000210 SPECIAL-NAMES.                                                   00000500
000220     C01 IS TOP-OF-FORM.                                          00000510
000230 INPUT-OUTPUT SECTION.                                            00000520
000240 FILE-CONTROL.                                                    00000530
      *    RECKCHK owns no files of its own - it works entirely against 00000540
      *    the tables RECLOAD already built in working storage.         00000550
000250 DATA DIVISION.                                                   00000560
      ***************************************************************** 00000570
000260 WORKING-STORAGE SECTION.                                         00000580
000270 77  WS-PROGRAM-ID           PIC X(08)   VALUE 'RECKCHK'.         00000590
000280 01  WS-SCAN-FIELDS.                                              00000600
000290     02  WS-OUTER-IDX        PIC S9(5)   COMP.                    00000610
000300     02  WS-INNER-IDX        PIC S9(5)   COMP.                    00000620
000310     02  WS-BLANK-FOUND-SW   PIC X(01)   VALUE 'N'.               00000630
000320         88  WS-BLANK-FOUND      VALUE 'Y'.                       00000640
000330     02  WS-DUP-FOUND-SW     PIC X(01)   VALUE 'N'.               00000650
000340         88  WS-DUP-FOUND        VALUE 'Y'.                       00000660
000350     02  WS-ROW-DISPLAY      PIC ZZZZ9.                           00000670
000360     02  FILLER              PIC X(02).                           00000680
      ***************************************************************** 00000690
000370 LINKAGE SECTION.                                                 00000700
000380 COPY RECTAB01.                                                   00000710
000390 COPY FINRC01.                                                    00000720
      ***************************************************************** 00000730
000400 PROCEDURE DIVISION USING RC-FILE1-TABLE                          00000740
000410                          RC-FILE2-TABLE                          00000750
000420                          KEY-CHECK-LINKAGE-AREA.                 00000760
      *-----------------------------------------------------------------00000770
      * 0000-MAIN-CONTROL checks FILE1 first; if FILE1 is clean it     *00000780
      * checks FILE2.  The first violation found aborts the scan -     *00000790
      * there is no point reporting more than one bad key at a time.   *00000800
      *-----------------------------------------------------------------00000810
000430 0000-MAIN-CONTROL.                                               00000820
000440     MOVE 'N' TO KC-ERROR-SWITCH.                                 00000830
000450     MOVE SPACES TO KC-ERROR-MESSAGE.                             00000840
000460     MOVE SPACES TO KC-DUPLICATE-KEY.                             00000850
000470     MOVE 'FILE1' TO KC-FILE-ID.                                  00000860
000480     MOVE RC-FILE1-COUNT TO KC-RECORD-COUNT.                      00000870
000490     PERFORM 1000-CHECK-ONE-TABLE.                                00000880
000500     IF KC-NO-ERROR                                               00000890
000510         MOVE 'FILE2' TO KC-FILE-ID                               00000900
000520         MOVE RC-FILE2-COUNT TO KC-RECORD-COUNT                   00000910
000530         PERFORM 2000-CHECK-ONE-TABLE                             00000920
000540     END-IF.                                                      00000930
000550     GOBACK.                                                      00000940
      *-----------------------------------------------------------------00000950
000560 1000-CHECK-ONE-TABLE.                                            00000960
000570     PERFORM 1100-SCAN-FILE1-FOR-BLANK                            00000970
000580         VARYING WS-OUTER-IDX FROM 1 BY 1                         00000980
000590         UNTIL WS-OUTER-IDX > RC-FILE1-COUNT                      00000990
000600            OR KC-ERROR-FOUND.                                    00001000
000610     IF KC-NO-ERROR                                               00001010
000620         PERFORM 1200-SCAN-FILE1-FOR-DUPLICATE                    00001020
000630             VARYING WS-OUTER-IDX FROM 1 BY 1                     00001030
000640             UNTIL WS-OUTER-IDX > RC-FILE1-COUNT                  00001040
000650                OR KC-ERROR-FOUND                                 00001050
000660     END-IF.                                                      00001060
      *-----------------------------------------------------------------00001070
000670 1100-SCAN-FILE1-FOR-BLANK.                                       00001080
000680     SET RC-F1-IDX TO WS-OUTER-IDX.                               00001090
000690     IF RC-F1-EMP-ID (RC-F1-IDX) = SPACES                         00001100
000700         MOVE 'Y' TO KC-ERROR-SWITCH                              00001110
000710         MOVE WS-OUTER-IDX TO WS-ROW-DISPLAY                      00001120
000720         STRING 'BLANK PRIMARY KEY IN ' DELIMITED BY SIZE         00001130
000730                KC-FILE-ID              DELIMITED BY SPACE        00001140
000740                ' AT ROW '              DELIMITED BY SIZE         00001150
000750                WS-ROW-DISPLAY          DELIMITED BY SIZE         00001160
000760                INTO KC-ERROR-MESSAGE                             00001170
000770     END-IF.                                                      00001180
      *-----------------------------------------------------------------00001190
000780 1200-SCAN-FILE1-FOR-DUPLICATE.                                   00001200
000790     SET RC-F1-IDX TO WS-OUTER-IDX.                               00001210
000800     PERFORM 1210-COMPARE-FILE1-PAIR                              00001220
000810         VARYING WS-INNER-IDX FROM 1 BY 1                         00001230
000820         UNTIL WS-INNER-IDX > RC-FILE1-COUNT                      00001240
000830            OR KC-ERROR-FOUND.                                    00001250
      *-----------------------------------------------------------------00001260
000840 1210-COMPARE-FILE1-PAIR.                                         00001270
000850     IF WS-INNER-IDX NOT = WS-OUTER-IDX                           00001280
000860         SET RC-F1-IDX TO WS-INNER-IDX                            00001290
000870         IF RC-F1-EMP-ID (RC-F1-IDX) =                            00001300
000880                 RC-F1-EMP-ID (WS-OUTER-IDX)                      00001310
000890             MOVE 'Y' TO KC-ERROR-SWITCH                          00001320
000900             MOVE RC-F1-EMP-ID (WS-OUTER-IDX) TO KC-DUPLICATE-KEY 00001330
000910             STRING 'DUPLICATE PRIMARY KEY IN ' DELIMITED BY SIZE 00001340
000920                    KC-FILE-ID                  DELIMITED BY SPACE00001350
000930                    ' - ' DELIMITED BY SIZE                       00001360
000940                    KC-DUPLICATE-KEY            DELIMITED BY SPACE00001370
000950                    INTO KC-ERROR-MESSAGE                         00001380
000960         END-IF                                                   00001390
000970     END-IF.                                                      00001400
      *-----------------------------------------------------------------00001410
000980 2000-CHECK-ONE-TABLE.                                            00001420
000990     PERFORM 2100-SCAN-FILE2-FOR-BLANK                            00001430
001000         VARYING WS-OUTER-IDX FROM 1 BY 1                         00001440
001010         UNTIL WS-OUTER-IDX > RC-FILE2-COUNT                      00001450
001020            OR KC-ERROR-FOUND.                                    00001460
001030     IF KC-NO-ERROR                                               00001470
001040         PERFORM 2200-SCAN-FILE2-FOR-DUPLICATE                    00001480
001050             VARYING WS-OUTER-IDX FROM 1 BY 1                     00001490
001060             UNTIL WS-OUTER-IDX > RC-FILE2-COUNT                  00001500
001070                OR KC-ERROR-FOUND                                 00001510
001080     END-IF.                                                      00001520
      *-----------------------------------------------------------------00001530
001090 2100-SCAN-FILE2-FOR-BLANK.                                       00001540
001100     SET RC-F2-IDX TO WS-OUTER-IDX.                               00001550
001110     IF RC-F2-EMP-ID (RC-F2-IDX) = SPACES                         00001560
001120         MOVE 'Y' TO KC-ERROR-SWITCH                              00001570
001130         MOVE WS-OUTER-IDX TO WS-ROW-DISPLAY                      00001580
001140         STRING 'BLANK PRIMARY KEY IN ' DELIMITED BY SIZE         00001590
001150                KC-FILE-ID              DELIMITED BY SPACE        00001600
001160                ' AT ROW '              DELIMITED BY SIZE         00001610
001170                WS-ROW-DISPLAY          DELIMITED BY SIZE         00001620
001180                INTO KC-ERROR-MESSAGE                             00001630
001190     END-IF.                                                      00001640
      *-----------------------------------------------------------------00001650
001200 2200-SCAN-FILE2-FOR-DUPLICATE.                                   00001660
001210     SET RC-F2-IDX TO WS-OUTER-IDX.                               00001670
001220     PERFORM 2210-COMPARE-FILE2-PAIR                              00001680
001230         VARYING WS-INNER-IDX FROM 1 BY 1                         00001690
001240         UNTIL WS-INNER-IDX > RC-FILE2-COUNT                      00001700
001250            OR KC-ERROR-FOUND.                                    00001710
      *-----------------------------------------------------------------00001720
001260 2210-COMPARE-FILE2-PAIR.                                         00001730
001270     IF WS-INNER-IDX NOT = WS-OUTER-IDX                           00001740
001280         SET RC-F2-IDX TO WS-INNER-IDX                            00001750
001290         IF RC-F2-EMP-ID (RC-F2-IDX) =                            00001760
001300                 RC-F2-EMP-ID (WS-OUTER-IDX)                      00001770
001310             MOVE 'Y' TO KC-ERROR-SWITCH                          00001780
001320             MOVE RC-F2-EMP-ID (WS-OUTER-IDX) TO KC-DUPLICATE-KEY 00001790
001330             STRING 'DUPLICATE PRIMARY KEY IN ' DELIMITED BY SIZE 00001800
001340                    KC-FILE-ID                  DELIMITED BY SPACE00001810
001350                    ' - ' DELIMITED BY SIZE                       00001820
001360                    KC-DUPLICATE-KEY            DELIMITED BY SPACE00001830
001370                    INTO KC-ERROR-MESSAGE                         00001840
001380         END-IF                                                   00001850
001390     END-IF.                                                      00001860
