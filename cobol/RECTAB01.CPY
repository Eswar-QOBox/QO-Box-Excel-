      ******************************************************************00000100
      * RECTAB01                                                       *00000110
      * Master working-storage layout for the FILE1/FILE2              *00000120
      * reconciliation job (RECMAIN and its CALLed stages).  Holds the *00000130
      * two in-memory record tables built by RECLOAD, the changed-cell *00000140
      * table built by RECCMPK/RECCMPP, the three summary counters, the*00000150
      * run-control switches and the run date.  COPY'd whole into      *00000160
      * WORKING-STORAGE by RECMAIN and into LINKAGE SECTION, unchanged,*00000170
      * by every stage it CALLs, so one CALL ... USING passes the whole*00000180
      * job's data by reference.                                       *00000190
      *-----------------------------------------------------------------00000200
      * 2005-08 vkt  Original member - split off of what had been      *00000210
      *              in-line working storage in an early, one-program  *00000220
      *              version of this job.                              *00000230
      * 2007-02 vkt  Raised both table OCCURS from 300 to 1000 after the00000240
      *              payroll-dept extract blew the old limit.          *00000250
      * 2009-11 rgs  Added RC-F1-RECORD-WHOLE/RC-F2-RECORD-WHOLE so the*00000260
      *              positional comparator can test a whole row for    *00000270
      *              equality before falling back to field-by-field.   *00000280
      * 1998-09 jfd  Y2K - RC-RUN-DATE-AREA built 4-digit-year clean fro00000290
      *              day one, nothing to convert.                      *00000300
      * 2013-05 smp  Added RC-CHANGED-COUNT and raised RC-CHANGED-TABLE*00000310
      *              from 1000 to 4000 entries - one wide master record*00000320
      *              can light up every non-key column.                *00000330
      ******************************************************************00000340
000100 01  RC-FILE1-TABLE.                                              00000350
000110     02  RC-FILE1-COUNT          PIC S9(5)   COMP.                00000360
000120     02  RC-FILE1-ENTRY OCCURS 1000 TIMES                         00000370
000130                         INDEXED BY RC-F1-IDX.                    00000380
000140         03  RC-F1-RECORD-DATA.                                   00000390
000150             04  RC-F1-EMP-ID        PIC X(10).                   00000400
000160             04  RC-F1-EMP-NAME      PIC X(30).                   00000410
000170             04  RC-F1-DEPT          PIC X(10).                   00000420
000180             04  RC-F1-SALARY        PIC X(10).                   00000430
000190             04  RC-F1-STATUS        PIC X(12).                   00000440
000200         03  RC-F1-RECORD-WHOLE REDEFINES RC-F1-RECORD-DATA       00000450
000210                                 PIC X(72).                       00000460
000220         03  RC-F1-MATCHED-SW    PIC X(01).                       00000470
000230             88  RC-F1-MATCHED       VALUE 'Y'.                   00000480
000240             88  RC-F1-UNMATCHED     VALUE 'N'.                   00000490
000250         03  FILLER              PIC X(02).                       00000500
      *                                                                 00000510
000260 01  RC-FILE2-TABLE.                                              00000520
000270     02  RC-FILE2-COUNT          PIC S9(5)   COMP.                00000530
000280     02  RC-FILE2-ENTRY OCCURS 1000 TIMES                         00000540
000290                         INDEXED BY RC-F2-IDX.                    00000550
000300         03  RC-F2-RECORD-DATA.                                   00000560
000310             04  RC-F2-EMP-ID        PIC X(10).                   00000570
000320             04  RC-F2-EMP-NAME      PIC X(30).                   00000580
000330             04  RC-F2-DEPT          PIC X(10).                   00000590
000340             04  RC-F2-SALARY        PIC X(10).                   00000600
000350             04  RC-F2-STATUS        PIC X(12).                   00000610
000360         03  RC-F2-RECORD-WHOLE REDEFINES RC-F2-RECORD-DATA       00000620
000370                                 PIC X(72).                       00000630
000380         03  RC-F2-MATCHED-SW    PIC X(01).                       00000640
000390             88  RC-F2-MATCHED       VALUE 'Y'.                   00000650
000400             88  RC-F2-UNMATCHED     VALUE 'N'.                   00000660
000410         03  FILLER              PIC X(02).                       00000670
      *                                                                 00000680
000420 01  RC-CHANGED-TABLE.                                            00000690
000430     02  RC-CHANGED-COUNT        PIC S9(5)   COMP.                00000700
000440     02  RC-CHANGED-ENTRY OCCURS 4000 TIMES                       00000710
000450                          INDEXED BY RC-CHG-IDX.                  00000720
000460         03  RC-CHG-KEY          PIC X(10).                       00000730
000470         03  RC-CHG-COLUMN       PIC X(10).                       00000740
000480         03  RC-CHG-OLD-VAL      PIC X(30).                       00000750
000490         03  RC-CHG-NEW-VAL      PIC X(30).                       00000760
000500         03  FILLER              PIC X(02).                       00000770
      *                                                                 00000780
000510 01  RC-SUMMARY-COUNTS.                                           00000790
000520     02  RC-ADDED-COUNT          PIC S9(5)   COMP.                00000800
000530     02  RC-REMOVED-COUNT        PIC S9(5)   COMP.                00000810
000540     02  RC-MODIFIED-COUNT       PIC S9(5)   COMP.                00000820
000550     02  FILLER                  PIC X(01).                       00000830
      *                                                                 00000840
000560 01  RC-RUN-CONTROL.                                              00000850
000570     02  RC-COMPARE-MODE         PIC X(01).                       00000860
000580         88  RC-MODE-KEYED           VALUE 'K'.                   00000870
000590         88  RC-MODE-POSITION        VALUE 'P'.                   00000880
000600     02  RC-PRIMARY-KEY-NAME     PIC X(10)   VALUE 'EMP-ID'.      00000890
000610     02  RC-FILE1-NAME           PIC X(20).                       00000900
000620     02  RC-FILE2-NAME           PIC X(20).                       00000910
000630     02  RC-ERROR-SWITCH         PIC X(01).                       00000920
000640         88  RC-ERROR-FOUND          VALUE 'Y'.                   00000930
000650         88  RC-NO-ERROR             VALUE 'N'.                   00000940
000660     02  RC-ERROR-MESSAGE        PIC X(60).                       00000950
000670     02  FILLER                  PIC X(07).                       00000960
      *                                                                 00000970
000680 01  RC-RUN-DATE-AREA.                                            00000980
000690     02  RC-RUN-DATE-NUMERIC     PIC 9(6).                        00000990
000700     02  RC-RUN-DATE-ALT REDEFINES RC-RUN-DATE-NUMERIC.           00001000
000710         03  RC-RUN-YY               PIC 9(2).                    00001010
000720         03  RC-RUN-MM               PIC 9(2).                    00001020
000730         03  RC-RUN-DD               PIC 9(2).                    00001030
000740     02  RC-RUN-DATE-EDIT        PIC 99/99/99.                    00001040
000750     02  FILLER                  PIC X(04).                       00001050
