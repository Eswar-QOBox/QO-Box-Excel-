      ******************************************************************00000100
      * PAGING                                                         *00000110
      * Carriage-control values moved to CARRIAGE-CONTROL ahead of each*00000120
      * WRITE OUTPUT-RECORD.  PAGE-SPACING throws to a new page,       *00000130
      * LINE-SPACING is the ordinary single/double space value used    *00000140
      * between detail lines.                                          *00000150
      *-----------------------------------------------------------------00000160
      * 1981-06 dkm  Original member.                                  *00000170
      * 1990-02 rgs  Added LINE-SPACING value 2 for the blank line that*00000180
      *              trails each report section.                       *00000190
      ******************************************************************00000200
000100 01  PAGE-CONTROL-VALUES.                                         00000210
000110     02  PAGE-SPACING        PIC 9       VALUE 1.                 00000220
000120     02  LINE-SPACING        PIC 9       VALUE 1.                 00000230
000130     02  FILLER              PIC X(03).                           00000240
