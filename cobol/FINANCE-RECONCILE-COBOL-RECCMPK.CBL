000100 IDENTIFICATION DIVISION.                                         00000100
000110 PROGRAM-ID.     RECCMPK.                                         00000110
000120 AUTHOR.         R G SAWYER.                                      00000120
000130 INSTALLATION.   CORPORATION A - DATA CENTER.                     00000130
000140 DATE-WRITTEN.   05/07/84.                                        00000140
000150 DATE-COMPILED.                                                   00000150
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        00000160
      ***************************************************************** 00000170
      * RECCMPK - Keyed comparator.  Matches FILE1 and FILE2 rows by   *00000180
      * EMP-ID, finds added keys, removed keys, and for keys present   *00000190
      * in both files compares the four non-key fields, building       *00000200
      * RC-CHANGED-TABLE and the three RC-SUMMARY-COUNTS.              *00000210
      *-----------------------------------------------------------------00000220
      * CHANGE LOG.                                                     00000230
      * 05/07/84 rgs  Original member - matched the debit and credit   *00000240
      *               tapes by account number for the trial balance.   *00000250
      * 08/02/90 tmc  Added the out-of-balance count the controller    *00000260
      *               started asking for on the month-end run.         *00000270
      * 09/09/98 jfd  Y2K REVIEW - no date compares on this member,    *00000280
      *               passed.                                          *00000290
      * 08/18/05 vkt  REBUILT.  Old account-matcher retired; this      *00000300
      *               member now does the keyed FILE1/FILE2 compare    *00000310
      *               for the reconciliation job.  Request REQ-05-0118.*00000320
      * 03/02/07 vkt  EMP-ID itself is skipped when comparing fields - *00000330
      *               it is the match key, not a tracked column.       *00000340
      *               Request REQ-07-0031.                             *00000350
      * 07/19/11 smp  MISSING-vs-MISSING is now treated as equal per   *00000360
      *               the new comparison rules (both blank = no change).00000370
      * 04/02/12 smp  RC-MODIFIED-COUNT now counts rows, not cells - a *00000380
      *               row with three changed fields still adds 1.      *00000390
      * 07/12/13 rgs  Removed WS-MATCH-TRACE-LINE and its two          *00000400
      *               REDEFINES views - never moved into, tested,      *00000410
      *               or displayed anywhere in this member.            *00000420
      ***************************************************************** 00000430
000170 ENVIRONMENT DIVISION.                                            00000440
000180 CONFIGURATION SECTION.                                           00000450
000190 SOURCE-COMPUTER.    IBM-370.                                     00000460
000200 OBJECT-COMPUTER.    IBM-370.                                     00000470
000210 SPECIAL-NAMES.                                                   00000480
000220     C01 IS TOP-OF-FORM.                                          00000490
000230 INPUT-OUTPUT SECTION.                                            00000500
000240 FILE-CONTROL.                                                    00000510
      *    RECCMPK owns no files of its own - it works entirely against 00000520
      *    the tables RECLOAD built and RECKCHK has already cleared.    00000530
000250 DATA DIVISION.                                                   00000540
      ***************************************************************** 00000550
000260 WORKING-STORAGE SECTION.                                         00000560
000270 77  WS-PROGRAM-ID           PIC X(08)   VALUE 'RECCMPK'.         00000570
000280 01  WS-MATCH-FIELDS.                                             00000580
000290     02  WS-OUTER-IDX        PIC S9(5)   COMP.                    00000590
000300     02  WS-INNER-IDX        PIC S9(5)   COMP.                    00000600
000310     02  WS-MATCH-FOUND-SW   PIC X(01)   VALUE 'N'.               00000610
000320         88  WS-MATCH-FOUND      VALUE 'Y'.                       00000620
000330     02  WS-ROW-CHANGED-SW   PIC X(01)   VALUE 'N'.               00000630
000340         88  WS-ROW-CHANGED      VALUE 'Y'.                       00000640
000350     02  FILLER              PIC X(02).                           00000650
      ***************************************************************** 00000660
000360 LINKAGE SECTION.                                                 00000670
000370 COPY RECTAB01.                                                   00000680
      ***************************************************************** 00000690
000380 PROCEDURE DIVISION USING RC-FILE1-TABLE                          00000700
000390                          RC-FILE2-TABLE                          00000710
000400                          RC-CHANGED-TABLE                        00000720
000410                          RC-SUMMARY-COUNTS.                      00000730
      *-----------------------------------------------------------------00000740
      * 0000-MAIN-CONTROL runs the three passes below, in the          *00000750
      * order the report wants them written: added, removed, changed.  *00000760
      *-----------------------------------------------------------------00000770
000420 0000-MAIN-CONTROL.                                               00000780
000430     MOVE ZERO TO RC-ADDED-COUNT.                                 00000790
000440     MOVE ZERO TO RC-REMOVED-COUNT.                               00000800
000450     MOVE ZERO TO RC-MODIFIED-COUNT.                              00000810
000460     MOVE ZERO TO RC-CHANGED-COUNT.                               00000820
000470     PERFORM 1000-FLAG-MATCHED-KEYS.                              00000830
000480     PERFORM 2000-FIND-ADDED-KEYS.                                00000840
000490     PERFORM 3000-FIND-REMOVED-KEYS.                              00000850
000500     PERFORM 4000-COMPARE-COMMON-KEYS.                            00000860
000510     GOBACK.                                                      00000870
      *-----------------------------------------------------------------00000880
      * 1000 sets RC-F1-MATCHED-SW/RC-F2-MATCHED-SW for every row whose*00000890
      * key exists in the other table, so the later passes never have  *00000900
      * to re-search the tables to tell added/removed from common.     *00000910
      *-----------------------------------------------------------------00000920
000520 1000-FLAG-MATCHED-KEYS.                                          00000930
000530     PERFORM 1100-FLAG-ONE-FILE1-ROW                              00000940
000540         VARYING WS-OUTER-IDX FROM 1 BY 1                         00000950
000550         UNTIL WS-OUTER-IDX > RC-FILE1-COUNT.                     00000960
      *-----------------------------------------------------------------00000970
000560 1100-FLAG-ONE-FILE1-ROW.                                         00000980
000570     SET RC-F1-IDX TO WS-OUTER-IDX.                               00000990
000580     MOVE 'N' TO WS-MATCH-FOUND-SW.                               00001000
000590     PERFORM 1110-TEST-FILE2-ROW                                  00001010
000600         VARYING WS-INNER-IDX FROM 1 BY 1                         00001020
000610         UNTIL WS-INNER-IDX > RC-FILE2-COUNT                      00001030
000620            OR WS-MATCH-FOUND.                                    00001040
      *-----------------------------------------------------------------00001050
000630 1110-TEST-FILE2-ROW.                                             00001060
000640     SET RC-F2-IDX TO WS-INNER-IDX.                               00001070
000650     IF RC-F1-EMP-ID (RC-F1-IDX) = RC-F2-EMP-ID (RC-F2-IDX)       00001080
000660         MOVE 'Y' TO WS-MATCH-FOUND-SW                            00001090
000670         MOVE 'Y' TO RC-F1-MATCHED-SW (RC-F1-IDX)                 00001100
000680         MOVE 'Y' TO RC-F2-MATCHED-SW (RC-F2-IDX)                 00001110
000690     END-IF.                                                      00001120
      *-----------------------------------------------------------------00001130
      * 2000 - every FILE2 key that never got matched is ADDED, in     *00001140
      * FILE2 order.                                                   *00001150
      *-----------------------------------------------------------------00001160
000700 2000-FIND-ADDED-KEYS.                                            00001170
000710     PERFORM 2100-TEST-ADDED-ROW                                  00001180
000720         VARYING WS-OUTER-IDX FROM 1 BY 1                         00001190
000730         UNTIL WS-OUTER-IDX > RC-FILE2-COUNT.                     00001200
      *-----------------------------------------------------------------00001210
000740 2100-TEST-ADDED-ROW.                                             00001220
000750     SET RC-F2-IDX TO WS-OUTER-IDX.                               00001230
000760     IF RC-F2-UNMATCHED (RC-F2-IDX)                               00001240
000770         ADD 1 TO RC-ADDED-COUNT                                  00001250
000780     END-IF.                                                      00001260
      *-----------------------------------------------------------------00001270
      * 3000 - every FILE1 key that never got matched is REMOVED,      *00001280
      * in FILE1 order.                                                *00001290
      *-----------------------------------------------------------------00001300
000790 3000-FIND-REMOVED-KEYS.                                          00001310
000800     PERFORM 3100-TEST-REMOVED-ROW                                00001320
000810         VARYING WS-OUTER-IDX FROM 1 BY 1                         00001330
000820         UNTIL WS-OUTER-IDX > RC-FILE1-COUNT.                     00001340
      *-----------------------------------------------------------------00001350
000830 3100-TEST-REMOVED-ROW.                                           00001360
000840     SET RC-F1-IDX TO WS-OUTER-IDX.                               00001370
000850     IF RC-F1-UNMATCHED (RC-F1-IDX)                               00001380
000860         ADD 1 TO RC-REMOVED-COUNT                                00001390
000870     END-IF.                                                      00001400
      *-----------------------------------------------------------------00001410
      * 4000 - walk FILE1 in file order; for every matched             *00001420
      * key find its FILE2 partner and compare the four non-key fields.*00001430
      *-----------------------------------------------------------------00001440
000880 4000-COMPARE-COMMON-KEYS.                                        00001450
000890     PERFORM 4100-COMPARE-ONE-FILE1-ROW                           00001460
000900         VARYING WS-OUTER-IDX FROM 1 BY 1                         00001470
000910         UNTIL WS-OUTER-IDX > RC-FILE1-COUNT.                     00001480
      *-----------------------------------------------------------------00001490
000920 4100-COMPARE-ONE-FILE1-ROW.                                      00001500
000930     SET RC-F1-IDX TO WS-OUTER-IDX.                               00001510
000940     IF RC-F1-MATCHED (RC-F1-IDX)                                 00001520
000950         MOVE 'N' TO WS-MATCH-FOUND-SW                            00001530
000960         PERFORM 4110-LOCATE-FILE2-PARTNER                        00001540
000970             VARYING WS-INNER-IDX FROM 1 BY 1                     00001550
000980             UNTIL WS-INNER-IDX > RC-FILE2-COUNT                  00001560
000990                OR WS-MATCH-FOUND                                 00001570
001000     END-IF.                                                      00001580
      *-----------------------------------------------------------------00001590
001010 4110-LOCATE-FILE2-PARTNER.                                       00001600
001020     SET RC-F2-IDX TO WS-INNER-IDX.                               00001610
001030     IF RC-F1-EMP-ID (RC-F1-IDX) = RC-F2-EMP-ID (RC-F2-IDX)       00001620
001040         MOVE 'Y' TO WS-MATCH-FOUND-SW                            00001630
001050         PERFORM 4200-COMPARE-FIELD-SET                           00001640
001060     END-IF.                                                      00001650
      *-----------------------------------------------------------------00001660
001070 4200-COMPARE-FIELD-SET.                                          00001670
001080     MOVE 'N' TO WS-ROW-CHANGED-SW.                               00001680
001090     IF RC-F1-EMP-NAME (RC-F1-IDX) NOT = RC-F2-EMP-NAME (RC-F2-IDX00001690
001100         PERFORM 4210-ADD-CHANGED-CELL                            00001700
001110         MOVE 'EMP-NAME' TO RC-CHG-COLUMN (RC-CHG-IDX)            00001710
001120         MOVE RC-F1-EMP-NAME (RC-F1-IDX) TO RC-CHG-OLD-VAL (RC-CHG00001720
001130         MOVE RC-F2-EMP-NAME (RC-F2-IDX) TO RC-CHG-NEW-VAL (RC-CHG00001730
001140     END-IF.                                                      00001740
001150     IF RC-F1-DEPT (RC-F1-IDX) NOT = RC-F2-DEPT (RC-F2-IDX)       00001750
001160         PERFORM 4210-ADD-CHANGED-CELL                            00001760
001170         MOVE 'DEPT'      TO RC-CHG-COLUMN (RC-CHG-IDX)           00001770
001180         MOVE RC-F1-DEPT (RC-F1-IDX) TO RC-CHG-OLD-VAL (RC-CHG-IDX00001780
001190         MOVE RC-F2-DEPT (RC-F2-IDX) TO RC-CHG-NEW-VAL (RC-CHG-IDX00001790
001200     END-IF.                                                      00001800
001210     IF RC-F1-SALARY (RC-F1-IDX) NOT = RC-F2-SALARY (RC-F2-IDX)   00001810
001220         PERFORM 4210-ADD-CHANGED-CELL                            00001820
001230         MOVE 'SALARY'    TO RC-CHG-COLUMN (RC-CHG-IDX)           00001830
001240         MOVE RC-F1-SALARY (RC-F1-IDX) TO RC-CHG-OLD-VAL (RC-CHG-I00001840
001250         MOVE RC-F2-SALARY (RC-F2-IDX) TO RC-CHG-NEW-VAL (RC-CHG-I00001850
001260     END-IF.                                                      00001860
001270     IF RC-F1-STATUS (RC-F1-IDX) NOT = RC-F2-STATUS (RC-F2-IDX)   00001870
001280         PERFORM 4210-ADD-CHANGED-CELL                            00001880
001290         MOVE 'STATUS'    TO RC-CHG-COLUMN (RC-CHG-IDX)           00001890
001300         MOVE RC-F1-STATUS (RC-F1-IDX) TO RC-CHG-OLD-VAL (RC-CHG-I00001900
001310         MOVE RC-F2-STATUS (RC-F2-IDX) TO RC-CHG-NEW-VAL (RC-CHG-I00001910
001320     END-IF.                                                      00001920
001330     IF WS-ROW-CHANGED                                            00001930
001340         ADD 1 TO RC-MODIFIED-COUNT                               00001940
001350     END-IF.                                                      00001950
      *-----------------------------------------------------------------00001960
      * 4210 adds one entry to RC-CHANGED-TABLE and stamps its key;    *00001970
      * the caller fills in the column name and the two values right   *00001980
      * after calling this paragraph.  Both-MISSING is already equal   *00001990
      * under NOT =, so two MISSING fields comparing equal needs no    *00002000
      * test here - two all-spaces fields simply do not trigger this.  *00002010
      *-----------------------------------------------------------------00002020
001360 4210-ADD-CHANGED-CELL.                                           00002030
001370     ADD 1 TO RC-CHANGED-COUNT.                                   00002040
001380     SET RC-CHG-IDX TO RC-CHANGED-COUNT.                          00002050
001390     MOVE RC-F1-EMP-ID (RC-F1-IDX) TO RC-CHG-KEY (RC-CHG-IDX).    00002060
001400     MOVE 'Y' TO WS-ROW-CHANGED-SW.                               00002070
