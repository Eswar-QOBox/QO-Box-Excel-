000100 IDENTIFICATION DIVISION.                                         00000100
000110 PROGRAM-ID.     RECMAIN.                                         00000110
000120 AUTHOR.         D K MARLOWE.                                     00000120
000130 INSTALLATION.   CORPORATION A - DATA CENTER.                     00000130
000140 DATE-WRITTEN.   02/10/84.                                        00000140
000150 DATE-COMPILED.                                                   00000150
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        00000160
      ***************************************************************** 00000170
      * RECMAIN - Reconciliation job driver.                           *00000180
      * Run from JCL with nothing on the SELECTs of its own; it just   *00000190
      * sequences the CALLed stages that do the real work and carries  *00000200
      * the job's one set of tables (RECTAB01) between them.           *00000210
      *-----------------------------------------------------------------00000220
      * CHANGE LOG.                                                     00000230
      * 02/10/84 dkm  Original member - at the time this was the AR    *00000240
      *               trial-balance print driver, reading one tape and *00000250
      *               calling FINARS01/FINARS02 for totals.            *00000260
      * 06/14/87 dkm  Added LINES-WRITTEN page-break test the printer  *00000270
      *               operators asked for.                             *00000280
      * 11/03/90 rgs  Split the totals routine out of line so night    *00000290
      *               shift could rerun it on its own.                 *00000300
      * 04/22/93 tmc  Cleaned up after the 3090 upgrade - no logic     *00000310
      *               change.                                          *00000320
      * 09/09/98 jfd  Y2K REVIEW - no 2-digit year fields on this      *00000330
      *               member, passed.                                  *00000340
      * 01/19/99 jfd  Y2K REVIEW - retested after RECTAB01 changes,    *00000350
      *               passed.                                          *00000360
      * 08/18/05 vkt  REBUILT.  Old AR print driver retired; this is   *00000370
      *               now the FILE1/FILE2 reconciliation job driver.   *00000380
      *               Sequences RECLOAD, RECKCHK, RECCMPK/RECCMPP,     *00000390
      *               RECRPT and RECBAN.  Request REQ-05-0118.         *00000400
      * 02/02/07 vkt  UPSI-0 now selects keyed vs. positional mode     *00000410
      *               instead of a hard-coded literal.  Request        *00000420
      *               REQ-07-0031.                                     *00000430
      * 11/14/09 rgs  No change here - noted for the file, see RECTAB01*00000440
      *               log for the whole-record REDEFINES work.         *00000450
      * 05/06/13 smp  Abort the run (no report, no banner) when RECKCHK*00000460
      *               comes back with KC-ERROR-FOUND.  Request         *00000470
      *               REQ-13-0077.                                     *00000480
      * 07/12/13 rgs  Removed WS-JOB-TRACE-LINE and WS-RETURN-CODE-    *00000490
      *               ALPHA - both sat unused since they were added,   *00000500
      *               never displayed or tested in this member.        *00000510
      ***************************************************************** 00000520
000170 ENVIRONMENT DIVISION.                                            00000530
000180 CONFIGURATION SECTION.                                           00000540
000190 SOURCE-COMPUTER.    IBM-370.                                     00000550
000200 OBJECT-COMPUTER.    IBM-370.                                     00000560
000210 SPECIAL-NAMES.                                                   00000570
000220     UPSI-0 ON  STATUS IS POSITIONAL-MODE-REQUESTED               00000580
000230            OFF STATUS IS KEYED-MODE-REQUESTED.                   00000590
000240 INPUT-OUTPUT SECTION.                                            00000600
000250 FILE-CONTROL.                                                    00000610
      *    RECMAIN owns no files of its own - FILE1, FILE2 and REPORT   00000620
      *    are opened and closed inside the stages it CALLs below.      00000630
000260 DATA DIVISION.                                                   00000640
      ***************************************************************** 00000650
000270 WORKING-STORAGE SECTION.                                         00000660
000280 77  WS-PROGRAM-ID           PIC X(08)   VALUE 'RECMAIN'.         00000670
000290 77  WS-RETURN-CODE          PIC S9(04)  COMP VALUE ZERO.         00000680
000300 COPY RECTAB01.                                                   00000690
000310 COPY FINRC01.                                                    00000700
000320 COPY FINRC02.                                                    00000710
      ***************************************************************** 00000720
000330 PROCEDURE DIVISION.                                              00000730
      *-----------------------------------------------------------------00000740
      * 0000-MAIN-CONTROL drives the whole run, one pass, no restart.  *00000750
      *-----------------------------------------------------------------00000760
000340 0000-MAIN-CONTROL.                                               00000770
000350     PERFORM 1000-INITIALIZE-RUN.                                 00000780
000360     PERFORM 2000-LOAD-INPUT-FILES.                               00000790
000370     IF RC-MODE-KEYED                                             00000800
000380         PERFORM 3000-VALIDATE-PRIMARY-KEYS                       00000810
000390     END-IF.                                                      00000820
000400     IF NOT RC-ERROR-FOUND                                        00000830
000410         PERFORM 4000-BUILD-COMPARISON                            00000840
000420         PERFORM 5000-PRODUCE-REPORT                              00000850
000430         PERFORM 6000-ISSUE-COMPLETION-BANNER                     00000860
000440     ELSE                                                         00000870
000450         DISPLAY 'RECMAIN - RUN ABORTED - ' RC-ERROR-MESSAGE      00000880
000460         MOVE 16 TO WS-RETURN-CODE                                00000890
000470     END-IF.                                                      00000900
000480     MOVE WS-RETURN-CODE TO RETURN-CODE.                          00000910
000490     GOBACK.                                                      00000920
      *-----------------------------------------------------------------00000930
000500 1000-INITIALIZE-RUN.                                             00000940
000510     MOVE SPACES TO RC-ERROR-MESSAGE.                             00000950
000520     MOVE 'N' TO RC-ERROR-SWITCH.                                 00000960
000530     IF POSITIONAL-MODE-REQUESTED                                 00000970
000540         MOVE 'P' TO RC-COMPARE-MODE                              00000980
000550     ELSE                                                         00000990
000560         MOVE 'K' TO RC-COMPARE-MODE                              00001000
000570     END-IF.                                                      00001010
000580     MOVE 'FILE1'    TO RC-FILE1-NAME.                            00001020
000590     MOVE 'FILE2'    TO RC-FILE2-NAME.                            00001030
000600     ACCEPT RC-RUN-DATE-NUMERIC FROM DATE.                        00001040
000610     MOVE RC-RUN-DATE-NUMERIC TO RC-RUN-DATE-EDIT.                00001050
      *-----------------------------------------------------------------00001060
000620 2000-LOAD-INPUT-FILES.                                           00001070
000630     CALL 'RECLOAD' USING RC-FILE1-TABLE                          00001080
000640                          RC-FILE2-TABLE                          00001090
000650                          RC-RUN-CONTROL.                         00001100
      *-----------------------------------------------------------------00001110
000660 3000-VALIDATE-PRIMARY-KEYS.                                      00001120
000670     MOVE RC-PRIMARY-KEY-NAME TO KC-KEY-NAME.                     00001130
000680     CALL 'RECKCHK' USING RC-FILE1-TABLE                          00001140
000690                          RC-FILE2-TABLE                          00001150
000700                          KEY-CHECK-LINKAGE-AREA.                 00001160
000710     IF KC-ERROR-FOUND                                            00001170
000720         MOVE 'Y'              TO RC-ERROR-SWITCH                 00001180
000730         MOVE KC-ERROR-MESSAGE  TO RC-ERROR-MESSAGE               00001190
000740     END-IF.                                                      00001200
      *-----------------------------------------------------------------00001210
000750 4000-BUILD-COMPARISON.                                           00001220
000760     IF RC-MODE-KEYED                                             00001230
000770         CALL 'RECCMPK' USING RC-FILE1-TABLE                      00001240
000780                              RC-FILE2-TABLE                      00001250
000790                              RC-CHANGED-TABLE                    00001260
000800                              RC-SUMMARY-COUNTS                   00001270
000810     ELSE                                                         00001280
000820         CALL 'RECCMPP' USING RC-FILE1-TABLE                      00001290
000830                              RC-FILE2-TABLE                      00001300
000840                              RC-CHANGED-TABLE                    00001310
000850                              RC-SUMMARY-COUNTS                   00001320
000860     END-IF.                                                      00001330
      *-----------------------------------------------------------------00001340
000870 5000-PRODUCE-REPORT.                                             00001350
000880     CALL 'RECRPT' USING RC-FILE1-TABLE                           00001360
000890                         RC-FILE2-TABLE                           00001370
000900                         RC-CHANGED-TABLE                         00001380
000910                         RC-SUMMARY-COUNTS                        00001390
000920                         RC-RUN-CONTROL                           00001400
000930                         RC-RUN-DATE-AREA.                        00001410
      *-----------------------------------------------------------------00001420
000940 6000-ISSUE-COMPLETION-BANNER.                                    00001430
000950     MOVE RC-ADDED-COUNT     TO BN-ADDED-COUNT.                   00001440
000960     MOVE RC-REMOVED-COUNT   TO BN-REMOVED-COUNT.                 00001450
000970     MOVE RC-MODIFIED-COUNT  TO BN-MODIFIED-COUNT.                00001460
000980     MOVE RC-COMPARE-MODE    TO BN-COMPARE-MODE.                  00001470
000990     CALL 'RECBAN' USING BANNER-LINKAGE-AREA.                     00001480
