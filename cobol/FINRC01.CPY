      ******************************************************************00000100
      * FINRC01                                                        *00000110
      * Communication area between RECMAIN and RECKCHK (the primary-   *00000120
      * key validator).  RECMAIN sets KC-FILE-ID and KC-RECORD-COUNT   *00000130
      * before each CALL, RECKCHK returns KC-ERROR-SWITCH/KC-ERROR-    *00000140
      * MESSAGE/KC-DUPLICATE-KEY.  Modelled on the old FINARC01 member *00000150
      * DAMJO02 wrote for FINAPS01 - same idea, different payload.     *00000160
      *-----------------------------------------------------------------00000170
      * 1984-01 jbd  Original member, FINARC01 (one-field "ran OK"     *00000180
      *              flag for FINAPS01).                               *00000190
      * 1999-04 jfd  Y2K sweep - no date fields on this member, no     *00000200
      *              change needed, noted for the audit.               *00000210
      * 2005-08 vkt  Rebuilt as FINRC01 for the FILE1/FILE2            *00000220
      *              reconciliation job; added KC-DUPLICATE-KEY.       *00000230
      * 2011-03 smp  Widened KC-ERROR-MESSAGE to 60 to hold the full   *00000240
      *              "file and example duplicate" wording.             *00000250
      ******************************************************************00000260
000100 01  KEY-CHECK-LINKAGE-AREA.                                      00000270
000110     02  KC-FILE-ID          PIC X(08).                           00000280
000120     02  KC-RECORD-COUNT     PIC S9(5)   COMP.                    00000290
000130     02  KC-KEY-NAME         PIC X(10).                           00000300
000140     02  KC-ERROR-SWITCH     PIC X(01).                           00000310
000150         88  KC-ERROR-FOUND      VALUE 'Y'.                       00000320
000160         88  KC-NO-ERROR         VALUE 'N'.                       00000330
000170     02  KC-ERROR-MESSAGE    PIC X(60).                           00000340
000180     02  KC-DUPLICATE-KEY    PIC X(10).                           00000350
000190     02  FILLER              PIC X(05).                           00000360
