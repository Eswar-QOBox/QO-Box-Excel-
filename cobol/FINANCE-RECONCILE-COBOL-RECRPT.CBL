000100 IDENTIFICATION DIVISION.                                         00000100
000110 PROGRAM-ID.     RECRPT.                                          00000110
000120 AUTHOR.         J F DEAN.                                        00000120
000130 INSTALLATION.   CORPORATION A - DATA CENTER.                     00000130
000140 DATE-WRITTEN.   06/04/84.                                        00000140
000150 DATE-COMPILED.                                                   00000150
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        00000160
      ***************************************************************** 00000170
      * RECRPT - Report builder.  Owns the one print file the run      *00000180
      * produces.  Writes the Summary section, then Added Rows,        *00000190
      * Removed Rows and Changed Cells, each with a column heading and *00000200
      * an (NONE) line when the section has nothing to print.          *00000210
      *-----------------------------------------------------------------00000220
      * CHANGE LOG.                                                     00000230
      * 06/04/84 jfd  Original member - printed the trial-balance      *00000240
      *               detail and total lines (shared with BKPGM03's    *00000250
      *               heading routine).                                *00000260
      * 03/18/90 jfd  Added the page-break test so a long run did not  *00000270
      *               run the totals off the bottom of the form.       *00000280
      * 09/09/98 jfd  Y2K REVIEW - PAGE-NUMBER is ZZ9, no date field on*00000290
      *               the heading line itself, passed.                 *00000300
      * 08/18/05 vkt  REBUILT.  Old trial-balance printer retired; this*00000310
      *               member now writes the FILE1/FILE2 reconciliation *00000320
      *               report - Summary, Added, Removed, Changed Cells. *00000330
      *               Request REQ-05-0118.                             *00000340
      * 02/02/07 vkt  Added the mode-sensitive Added/Removed logic -   *00000350
      *               keyed mode reads the matched switches, positional*00000360
      *               mode reads straight off the row counts.  Request *00000370
      *               REQ-07-0031.                                     *00000380
      * 05/06/13 smp  (NONE) line added for every section that comes   *00000390
      *               back empty, per the audit department's request.  *00000400
      *               Request REQ-13-0077.                             *00000410
      ***************************************************************** 00000420
000170 ENVIRONMENT DIVISION.                                            00000430
000180 CONFIGURATION SECTION.                                           00000440
000190 SOURCE-COMPUTER.    IBM-370.                                     00000450
000200 OBJECT-COMPUTER.    IBM-370.                                     00000460
000210 SPECIAL-NAMES.                                                   00000470
000220     C01 IS TOP-OF-FORM.                                          00000480
000230 INPUT-OUTPUT SECTION.                                            00000490
000240 FILE-CONTROL.                                                    00000500
000250     SELECT REPORT-FILE ASSIGN U-T-SYSOUT.                        00000510
000260 DATA DIVISION.                                                   00000520
000270 FILE SECTION.                                                    00000530
000280 FD  REPORT-FILE                                                  00000540
000290     LABEL RECORDS ARE OMITTED                                    00000550
000300     RECORDING MODE IS F                                          00000560
000310     RECORD CONTAINS 133 CHARACTERS                               00000570
000320     DATA RECORD IS OUTPUT-RECORD.                                00000580
000330 01  OUTPUT-RECORD.                                               00000590
000340     02  CARRIAGE-CONTROL   PIC X.                                00000600
000350     02  OUTPUT-LINE        PIC X(132).                           00000610
      ***************************************************************** 00000620
000360 WORKING-STORAGE SECTION.                                         00000630
000370 77  WS-PROGRAM-ID           PIC X(08)   VALUE 'RECRPT'.          00000640
000380 COPY HEADER1.                                                    00000650
000390 01  PROGRAM-WORK-FIELDS.                                         00000660
000400     02  LINES-WRITTEN       PIC 9(3)    COMP VALUE ZERO.         00000670
000410         88  NEW-PAGE            VALUE 30 THRU 999.               00000680
000420     02  PAGE-COUNT          PIC 9(3)    COMP VALUE ZERO.         00000690
000430 COPY PAGING.                                                     00000700
000440 01  WS-DETAIL-LINE.                                              00000710
000450     02  FILLER              PIC X(02).                           00000720
000460     02  WS-DET-EMP-ID       PIC X(10).                           00000730
000470     02  FILLER              PIC X(02).                           00000740
000480     02  WS-DET-EMP-NAME     PIC X(30).                           00000750
000490     02  FILLER              PIC X(02).                           00000760
000500     02  WS-DET-DEPT         PIC X(10).                           00000770
000510     02  FILLER              PIC X(02).                           00000780
000520     02  WS-DET-SALARY       PIC X(10).                           00000790
000530     02  FILLER              PIC X(02).                           00000800
000540     02  WS-DET-STATUS       PIC X(12).                           00000810
000550     02  FILLER              PIC X(50).                           00000820
000560 01  WS-CHANGED-LINE REDEFINES WS-DETAIL-LINE.                    00000830
000570     02  FILLER              PIC X(02).                           00000840
000580     02  WS-CHG-KEY-OUT      PIC X(10).                           00000850
000590     02  FILLER              PIC X(02).                           00000860
000600     02  WS-CHG-COL-OUT      PIC X(10).                           00000870
000610     02  FILLER              PIC X(02).                           00000880
000620     02  WS-CHG-OLD-OUT      PIC X(30).                           00000890
000630     02  FILLER              PIC X(02).                           00000900
000640     02  WS-CHG-NEW-OUT      PIC X(30).                           00000910
000650     02  FILLER              PIC X(44).                           00000920
000660 01  WS-SUMMARY-LINE REDEFINES WS-DETAIL-LINE.                    00000930
000670     02  FILLER              PIC X(02).                           00000940
000680     02  WS-SUM-LABEL        PIC X(20).                           00000950
000690     02  FILLER              PIC X(02).                           00000960
000700     02  WS-SUM-VALUE        PIC X(40).                           00000970
000710     02  FILLER              PIC X(68).                           00000980
000720 01  WS-TEXT-LINE REDEFINES WS-DETAIL-LINE.                       00000990
000730     02  FILLER              PIC X(02).                           00001000
000740     02  WS-TEXT             PIC X(100).                          00001010
000750     02  FILLER              PIC X(30).                           00001020
000760 01  WS-REPORT-FIELDS.                                            00001030
000770     02  WS-LOOP-IDX         PIC S9(5)   COMP.                    00001040
000780     02  WS-COUNT-DISPLAY    PIC ZZZZ9.                           00001050
000790     02  FILLER              PIC X(02).                           00001060
      ***************************************************************** 00001070
000800 LINKAGE SECTION.                                                 00001080
000810 COPY RECTAB01.                                                   00001090
      ***************************************************************** 00001100
000820 PROCEDURE DIVISION USING RC-FILE1-TABLE                          00001110
000830                          RC-FILE2-TABLE                          00001120
000840                          RC-CHANGED-TABLE                        00001130
000850                          RC-SUMMARY-COUNTS                       00001140
000860                          RC-RUN-CONTROL                          00001150
000870                          RC-RUN-DATE-AREA.                       00001160
      *-----------------------------------------------------------------00001170
      * 0000-MAIN-CONTROL writes the four sections in the order the    *00001180
      * report wants them: Summary, Added, Removed, Changed Cells.     *00001190
      *-----------------------------------------------------------------00001200
000880 0000-MAIN-CONTROL.                                               00001210
000890     OPEN OUTPUT REPORT-FILE.                                     00001220
000900     MOVE ZERO TO LINES-WRITTEN.                                  00001230
000910     MOVE ZERO TO PAGE-COUNT.                                     00001240
000920     PERFORM 1000-WRITE-SUMMARY-SECTION.                          00001250
000930     PERFORM 2000-WRITE-ADDED-SECTION.                            00001260
000940     PERFORM 3000-WRITE-REMOVED-SECTION.                          00001270
000950     PERFORM 4000-WRITE-CHANGED-SECTION.                          00001280
000960     CLOSE REPORT-FILE.                                           00001290
000970     GOBACK.                                                      00001300
      *-----------------------------------------------------------------00001310
      * 1000 - the Summary block: file1 name, file2 name, mode/key     *00001320
      * name, then the three counts.                                   *00001330
      *-----------------------------------------------------------------00001340
000980 1000-WRITE-SUMMARY-SECTION.                                      00001350
000990     PERFORM 9100-WRITE-HEADER.                                   00001360
001000     MOVE 'FILE1 NAME'   TO WS-SUM-LABEL.                         00001370
001010     MOVE RC-FILE1-NAME  TO WS-SUM-VALUE.                         00001380
001020     PERFORM 9200-WRITE-SUMMARY-LINE.                             00001390
001030     MOVE 'FILE2 NAME'   TO WS-SUM-LABEL.                         00001400
001040     MOVE RC-FILE2-NAME  TO WS-SUM-VALUE.                         00001410
001050     PERFORM 9200-WRITE-SUMMARY-LINE.                             00001420
001060     MOVE 'COMPARE MODE'  TO WS-SUM-LABEL.                        00001430
001070     IF RC-MODE-KEYED                                             00001440
001080         STRING 'PRIMARY KEY ' DELIMITED BY SIZE                  00001450
001090                RC-PRIMARY-KEY-NAME DELIMITED BY SPACE            00001460
001100                INTO WS-SUM-VALUE                                 00001470
001110     ELSE                                                         00001480
001120         MOVE 'POSITION (NO KEY)' TO WS-SUM-VALUE                 00001490
001130     END-IF.                                                      00001500
001140     PERFORM 9200-WRITE-SUMMARY-LINE.                             00001510
001150     MOVE RC-ADDED-COUNT TO WS-COUNT-DISPLAY.                     00001520
001160     MOVE 'ADDED-COUNT'   TO WS-SUM-LABEL.                        00001530
001170     MOVE WS-COUNT-DISPLAY TO WS-SUM-VALUE.                       00001540
001180     PERFORM 9200-WRITE-SUMMARY-LINE.                             00001550
001190     MOVE RC-REMOVED-COUNT TO WS-COUNT-DISPLAY.                   00001560
001200     MOVE 'REMOVED-COUNT' TO WS-SUM-LABEL.                        00001570
001210     MOVE WS-COUNT-DISPLAY TO WS-SUM-VALUE.                       00001580
001220     PERFORM 9200-WRITE-SUMMARY-LINE.                             00001590
001230     MOVE RC-MODIFIED-COUNT TO WS-COUNT-DISPLAY.                  00001600
001240     MOVE 'MODIFIED-COUNT' TO WS-SUM-LABEL.                       00001610
001250     MOVE WS-COUNT-DISPLAY TO WS-SUM-VALUE.                       00001620
001260     PERFORM 9200-WRITE-SUMMARY-LINE.                             00001630
001270     PERFORM 9700-WRITE-BLANK-LINE.                               00001640
      *-----------------------------------------------------------------00001650
      * 2000 - Added Rows: FILE2 rows with no FILE1 partner.  Keyed    *00001660
      * mode reads RC-F2-MATCHED-SW; positional mode has no switches   *00001670
      * set, so it reads straight off the trailing range of RC-FILE2-  *00001680
      * TABLE past RC-FILE1-COUNT.                                     *00001690
      *-----------------------------------------------------------------00001700
001280 2000-WRITE-ADDED-SECTION.                                        00001710
001290     MOVE 'ADDED ROWS' TO WS-TEXT.                                00001720
001300     PERFORM 9300-WRITE-TEXT-LINE.                                00001730
001310     MOVE 'EMP-ID  EMP-NAME  DEPT  SALARY STATUS'                 00001740
001320         TO WS-TEXT.                                              00001750
001330     PERFORM 9300-WRITE-TEXT-LINE.                                00001760
001340     IF RC-ADDED-COUNT = ZERO                                     00001770
001350         MOVE '(NONE)' TO WS-TEXT                                 00001780
001360         PERFORM 9300-WRITE-TEXT-LINE                             00001790
001370     ELSE                                                         00001800
001380         IF RC-MODE-KEYED                                         00001810
001390             PERFORM 2100-SCAN-FILE2-FOR-ADDED                    00001820
001400                 VARYING WS-LOOP-IDX FROM 1 BY 1                  00001830
001410                 UNTIL WS-LOOP-IDX > RC-FILE2-COUNT               00001840
001420         ELSE                                                     00001850
001430             PERFORM 2200-LIST-TRAILING-FILE2-ROW                 00001860
001440                 VARYING WS-LOOP-IDX FROM RC-FILE1-COUNT BY 1     00001870
001450                 UNTIL WS-LOOP-IDX >= RC-FILE2-COUNT              00001880
001460         END-IF                                                   00001890
001470     END-IF.                                                      00001900
001480     PERFORM 9700-WRITE-BLANK-LINE.                               00001910
      *-----------------------------------------------------------------00001920
001490 2100-SCAN-FILE2-FOR-ADDED.                                       00001930
001500     SET RC-F2-IDX TO WS-LOOP-IDX.                                00001940
001510     IF RC-F2-UNMATCHED (RC-F2-IDX)                               00001950
001520         PERFORM 9400-MOVE-FILE2-ROW-TO-DETAIL                    00001960
001530         PERFORM 9500-WRITE-DETAIL-LINE                           00001970
001540     END-IF.                                                      00001980
      *-----------------------------------------------------------------00001990
001550 2200-LIST-TRAILING-FILE2-ROW.                                    00002000
001560     SET RC-F2-IDX TO WS-LOOP-IDX.                                00002010
001570     ADD 1 TO RC-F2-IDX.                                          00002020
001580     PERFORM 9400-MOVE-FILE2-ROW-TO-DETAIL.                       00002030
001590     PERFORM 9500-WRITE-DETAIL-LINE.                              00002040
      *-----------------------------------------------------------------00002050
      * 3000 - Removed Rows: same idea against FILE1.                  *00002060
      *-----------------------------------------------------------------00002070
001600 3000-WRITE-REMOVED-SECTION.                                      00002080
001610     MOVE 'REMOVED ROWS' TO WS-TEXT.                              00002090
001620     PERFORM 9300-WRITE-TEXT-LINE.                                00002100
001630     MOVE 'EMP-ID  EMP-NAME  DEPT  SALARY STATUS'                 00002110
001640         TO WS-TEXT.                                              00002120
001650     PERFORM 9300-WRITE-TEXT-LINE.                                00002130
001660     IF RC-REMOVED-COUNT = ZERO                                   00002140
001670         MOVE '(NONE)' TO WS-TEXT                                 00002150
001680         PERFORM 9300-WRITE-TEXT-LINE                             00002160
001690     ELSE                                                         00002170
001700         IF RC-MODE-KEYED                                         00002180
001710             PERFORM 3100-SCAN-FILE1-FOR-REMOVED                  00002190
001720                 VARYING WS-LOOP-IDX FROM 1 BY 1                  00002200
001730                 UNTIL WS-LOOP-IDX > RC-FILE1-COUNT               00002210
001740         ELSE                                                     00002220
001750             PERFORM 3200-LIST-TRAILING-FILE1-ROW                 00002230
001760                 VARYING WS-LOOP-IDX FROM RC-FILE2-COUNT BY 1     00002240
001770                 UNTIL WS-LOOP-IDX >= RC-FILE1-COUNT              00002250
001780         END-IF                                                   00002260
001790     END-IF.                                                      00002270
001800     PERFORM 9700-WRITE-BLANK-LINE.                               00002280
      *-----------------------------------------------------------------00002290
001810 3100-SCAN-FILE1-FOR-REMOVED.                                     00002300
001820     SET RC-F1-IDX TO WS-LOOP-IDX.                                00002310
001830     IF RC-F1-UNMATCHED (RC-F1-IDX)                               00002320
001840         PERFORM 9600-MOVE-FILE1-ROW-TO-DETAIL                    00002330
001850         PERFORM 9500-WRITE-DETAIL-LINE                           00002340
001860     END-IF.                                                      00002350
      *-----------------------------------------------------------------00002360
001870 3200-LIST-TRAILING-FILE1-ROW.                                    00002370
001880     SET RC-F1-IDX TO WS-LOOP-IDX.                                00002380
001890     ADD 1 TO RC-F1-IDX.                                          00002390
001900     PERFORM 9600-MOVE-FILE1-ROW-TO-DETAIL.                       00002400
001910     PERFORM 9500-WRITE-DETAIL-LINE.                              00002410
      *-----------------------------------------------------------------00002420
      * 4000 - Changed Cells: one line per entry already built by      *00002430
      * RECCMPK or RECCMPP, in the order they were added.              *00002440
      *-----------------------------------------------------------------00002450
001920 4000-WRITE-CHANGED-SECTION.                                      00002460
001930     MOVE 'CHANGED CELLS' TO WS-TEXT.                             00002470
001940     PERFORM 9300-WRITE-TEXT-LINE.                                00002480
001950     MOVE 'KEY/ROW  COLUMN  FILE1-VALUE FILE2-VALUE' TO WS-TEXT.  00002490
001960     PERFORM 9300-WRITE-TEXT-LINE.                                00002500
001970     IF RC-CHANGED-COUNT = ZERO                                   00002510
001980         MOVE '(NONE)' TO WS-TEXT                                 00002520
001990         PERFORM 9300-WRITE-TEXT-LINE                             00002530
002000     ELSE                                                         00002540
002010         PERFORM 4100-WRITE-ONE-CHANGED-CELL                      00002550
002020             VARYING WS-LOOP-IDX FROM 1 BY 1                      00002560
002030             UNTIL WS-LOOP-IDX > RC-CHANGED-COUNT                 00002570
002040     END-IF.                                                      00002580
      *-----------------------------------------------------------------00002590
002050 4100-WRITE-ONE-CHANGED-CELL.                                     00002600
002060     SET RC-CHG-IDX TO WS-LOOP-IDX.                               00002610
002070     MOVE RC-CHG-KEY (RC-CHG-IDX)    TO WS-CHG-KEY-OUT.           00002620
002080     MOVE RC-CHG-COLUMN (RC-CHG-IDX) TO WS-CHG-COL-OUT.           00002630
002090     MOVE RC-CHG-OLD-VAL (RC-CHG-IDX) TO WS-CHG-OLD-OUT.          00002640
002100     MOVE RC-CHG-NEW-VAL (RC-CHG-IDX) TO WS-CHG-NEW-OUT.          00002650
002110     MOVE WS-CHANGED-LINE TO OUTPUT-LINE.                         00002660
002120     PERFORM 9000-WRITE-LINE.                                     00002670
      *-----------------------------------------------------------------00002680
      * 9000-9700 are the housekeeping paragraphs every section above  *00002690
      * calls through - one place that knows about page breaks, one    *00002700
      * place that builds each kind of print line.                     *00002710
      *-----------------------------------------------------------------00002720
002130 9000-WRITE-LINE.                                                 00002730
002140     IF NEW-PAGE                                                  00002740
002150         PERFORM 9100-WRITE-HEADER                                00002750
002160     END-IF.                                                      00002760
002170     MOVE 1 TO LINE-SPACING.                                      00002770
002180     MOVE LINE-SPACING TO CARRIAGE-CONTROL.                       00002780
002190     WRITE OUTPUT-RECORD.                                         00002790
002200     ADD 1 TO LINES-WRITTEN.                                      00002800
      *-----------------------------------------------------------------00002810
002210 9100-WRITE-HEADER.                                               00002820
002220     MOVE PAGE-SPACING TO CARRIAGE-CONTROL.                       00002830
002230     ADD 1 TO PAGE-COUNT.                                         00002840
002240     STRING 'FILE1/FILE2 RECONCILIATION REPORT  ' DELIMITED BY SIZ00002850
002250            RC-RUN-DATE-EDIT                      DELIMITED BY SIZ00002860
002260            INTO REPORT-TITLE.                                    00002870
002270     MOVE PAGE-COUNT TO PAGE-NUMBER.                              00002880
002280     MOVE HEADER-RECORD TO OUTPUT-LINE.                           00002890
002290     WRITE OUTPUT-RECORD.                                         00002900
002300     MOVE ZERO TO LINES-WRITTEN.                                  00002910
      *-----------------------------------------------------------------00002920
002310 9200-WRITE-SUMMARY-LINE.                                         00002930
002320     MOVE WS-SUMMARY-LINE TO OUTPUT-LINE.                         00002940
002330     PERFORM 9000-WRITE-LINE.                                     00002950
      *-----------------------------------------------------------------00002960
002340 9300-WRITE-TEXT-LINE.                                            00002970
002350     MOVE WS-TEXT-LINE TO OUTPUT-LINE.                            00002980
002360     PERFORM 9000-WRITE-LINE.                                     00002990
002370     MOVE SPACES TO WS-TEXT.                                      00003000
      *-----------------------------------------------------------------00003010
002380 9400-MOVE-FILE2-ROW-TO-DETAIL.                                   00003020
002390     MOVE RC-F2-EMP-ID (RC-F2-IDX)   TO WS-DET-EMP-ID.            00003030
002400     MOVE RC-F2-EMP-NAME (RC-F2-IDX) TO WS-DET-EMP-NAME.          00003040
002410     MOVE RC-F2-DEPT (RC-F2-IDX)     TO WS-DET-DEPT.              00003050
002420     MOVE RC-F2-SALARY (RC-F2-IDX)   TO WS-DET-SALARY.            00003060
002430     MOVE RC-F2-STATUS (RC-F2-IDX)   TO WS-DET-STATUS.            00003070
      *-----------------------------------------------------------------00003080
002440 9500-WRITE-DETAIL-LINE.                                          00003090
002450     MOVE WS-DETAIL-LINE TO OUTPUT-LINE.                          00003100
002460     PERFORM 9000-WRITE-LINE.                                     00003110
      *-----------------------------------------------------------------00003120
002470 9600-MOVE-FILE1-ROW-TO-DETAIL.                                   00003130
002480     MOVE RC-F1-EMP-ID (RC-F1-IDX)   TO WS-DET-EMP-ID.            00003140
002490     MOVE RC-F1-EMP-NAME (RC-F1-IDX) TO WS-DET-EMP-NAME.          00003150
002500     MOVE RC-F1-DEPT (RC-F1-IDX)     TO WS-DET-DEPT.              00003160
002510     MOVE RC-F1-SALARY (RC-F1-IDX)   TO WS-DET-SALARY.            00003170
002520     MOVE RC-F1-STATUS (RC-F1-IDX)   TO WS-DET-STATUS.            00003180
      *-----------------------------------------------------------------00003190
      * 9700 trails each section with the blank, double-spaced line    *00003200
      * PAGING's LINE-SPACING value of 2 was added for.                *00003210
      *-----------------------------------------------------------------00003220
002530 9700-WRITE-BLANK-LINE.                                           00003230
002540     IF NEW-PAGE                                                  00003240
002550         PERFORM 9100-WRITE-HEADER                                00003250
002560     END-IF.                                                      00003260
002570     MOVE SPACES TO OUTPUT-LINE.                                  00003270
002580     MOVE 2 TO LINE-SPACING.                                      00003280
002590     MOVE LINE-SPACING TO CARRIAGE-CONTROL.                       00003290
002600     WRITE OUTPUT-RECORD.                                         00003300
002610     ADD 1 TO LINES-WRITTEN.                                      00003310
002620     MOVE 1 TO LINE-SPACING.                                      00003320
