000100 IDENTIFICATION DIVISION.                                         00000100
000110 PROGRAM-ID.     RECLOAD.                                         00000110
000120 AUTHOR.         R G SAWYER.                                      00000120
000130 INSTALLATION.   CORPORATION A - DATA CENTER.                     00000130
000140 DATE-WRITTEN.   03/02/84.                                        00000140
000150 DATE-COMPILED.                                                   00000150
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        00000160
      ***************************************************************** 00000170
      * RECLOAD - Loads FILE1 and FILE2 into the in-memory tables     * 00000180
      * RECMAIN carries the rest of the run in (RC-FILE1-TABLE,       * 00000190
      * RC-FILE2-TABLE, RECTAB01).  Trims every field on the way in.  * 00000200
      *-----------------------------------------------------------------00000210
      * CHANGE LOG.                                                     00000220
      * 03/02/84 rgs  Original member - read the old detail tape and  * 00000230
      *               built OUTPUT-FIELD1 thru 6 for SNOW/TROY2/TROY3/* 00000240
      *               TROY4 to print from.                             *00000250
      * 07/19/88 rgs  Added the blank-card skip the data entry shift   *00000260
      *               asked for.                                       *00000270
      * 02/14/91 tmc  Cleaned up after the DASD conversion - no logic  *00000280
      *               change.                                          *00000290
      * 09/09/98 jfd  Y2K REVIEW - INPUT-FIELD4/5 are not calendar     *00000300
      *               dates, passed.                                   *00000310
      * 08/18/05 vkt  REBUILT.  Old detail-tape reader retired; this   *00000320
      *               member now loads FILE1 and FILE2 for the         *00000330
      *               reconciliation job.  Request REQ-05-0118.        *00000340
      * 03/11/06 vkt  Added 9900-TRIM-FIELD, called once per field -   *00000350
      *               blanks-and-trim pass every field goes through.   *00000360
      * 11/14/09 rgs  Raised the table limit to match RECTAB01 (1000   *00000370
      *               rows per file).                                  *00000380
      * 04/02/12 smp  A file that reads past the OCCURS 1000 limit now *00000390
      *               aborts with RC-ERROR-SWITCH instead of running   *00000400
      *               off the end of the table.  Request REQ-12-0041.  *00000410
      * 07/12/13 rgs  Removed WS-READ-SWITCHES-WHOLE and WS-LOAD-      *00000420
      *               TRACE-LINE - neither was ever moved into or      *00000430
      *               displayed; dead since they were added.           *00000440
      ***************************************************************** 00000450
000170 ENVIRONMENT DIVISION.                                            00000460
000180 CONFIGURATION SECTION.                                           00000470
000190 SOURCE-COMPUTER.    IBM-370.                                     00000480
000200 OBJECT-COMPUTER.    IBM-370.                                     00000490
000210 SPECIAL-NAMES.                                                   00000500
000220     C01 IS TOP-OF-FORM.                                          00000510
000230 INPUT-OUTPUT SECTION.                                            00000520
000240 FILE-CONTROL.                                                    00000530
000250     SELECT FILE1-FILE ASSIGN U-T-FILE1.                          00000540
000260     SELECT FILE2-FILE ASSIGN U-T-FILE2.                          00000550
000270 DATA DIVISION.                                                   00000560
000280 FILE SECTION.                                                    00000570
000290 FD  FILE1-FILE                                                   00000580
000300     LABEL RECORDS ARE STANDARD                                   00000590
000310     RECORDING MODE IS F                                          00000600
000320     RECORD CONTAINS 72 CHARACTERS                                00000610
000330     DATA RECORD IS FILE1-RECORD.                                 00000620
000340 01  FILE1-RECORD.                                                00000630
000350     02  F1-EMP-ID           PIC X(10).                           00000640
000360     02  F1-EMP-NAME         PIC X(30).                           00000650
000370     02  F1-DEPT             PIC X(10).                           00000660
000380     02  F1-SALARY           PIC X(10).                           00000670
000390     02  F1-STATUS           PIC X(12).                           00000680
000400 FD  FILE2-FILE                                                   00000690
000410     LABEL RECORDS ARE STANDARD                                   00000700
000420     RECORDING MODE IS F                                          00000710
000430     RECORD CONTAINS 72 CHARACTERS                                00000720
000440     DATA RECORD IS FILE2-RECORD.                                 00000730
000450 01  FILE2-RECORD.                                                00000740
000460     02  F2-EMP-ID           PIC X(10).                           00000750
000470     02  F2-EMP-NAME         PIC X(30).                           00000760
000480     02  F2-DEPT             PIC X(10).                           00000770
000490     02  F2-SALARY           PIC X(10).                           00000780
000500     02  F2-STATUS           PIC X(12).                           00000790
      ***************************************************************** 00000800
000510 WORKING-STORAGE SECTION.                                         00000810
000520 77  WS-PROGRAM-ID           PIC X(08)   VALUE 'RECLOAD'.         00000820
000530 01  WS-READ-SWITCHES.                                            00000830
000540     02  WS-FILE1-SWITCH     PIC X(03)   VALUE SPACES.            00000840
000550         88  WS-FILE1-DONE       VALUE 'EOF'.                     00000850
000560     02  WS-FILE2-SWITCH     PIC X(03)   VALUE SPACES.            00000860
000570         88  WS-FILE2-DONE       VALUE 'EOF'.                     00000870
000580     02  FILLER              PIC X(04).                           00000880
000590 01  WS-TRIM-WORK-AREA.                                           00000890
000600     02  WS-TRIM-FIELD       PIC X(30).                           00000900
000610     02  WS-TRIM-RESULT      PIC X(30).                           00000910
000620     02  WS-TRIM-FIRST       PIC S9(3)   COMP.                    00000920
000630     02  WS-TRIM-LAST        PIC S9(3)   COMP.                    00000930
000640     02  WS-TRIM-IDX         PIC S9(3)   COMP.                    00000940
000650     02  WS-TRIM-SPAN        PIC S9(3)   COMP.                    00000950
000660     02  FILLER              PIC X(02).                           00000960
      ***************************************************************** 00000970
000670 LINKAGE SECTION.                                                 00000980
000680 COPY RECTAB01.                                                   00000990
      ***************************************************************** 00001000
000690 PROCEDURE DIVISION USING RC-FILE1-TABLE                          00001010
000700                          RC-FILE2-TABLE                          00001020
000710                          RC-RUN-CONTROL.                         00001030
      *-----------------------------------------------------------------00001040
      * 0000-MAIN-CONTROL loads both files, table by table, then       *00001050
      * returns to RECMAIN.  Neither file is assumed to be in any      *00001060
      * particular order - every field just gets trimmed on the way in.*00001070
      *-----------------------------------------------------------------00001080
000720 0000-MAIN-CONTROL.                                               00001090
000730     PERFORM 1000-LOAD-FILE1-TABLE.                               00001100
000740     PERFORM 2000-LOAD-FILE2-TABLE.                               00001110
000750     GOBACK.                                                      00001120
      *-----------------------------------------------------------------00001130
000760 1000-LOAD-FILE1-TABLE.                                           00001140
000770     MOVE ZERO TO RC-FILE1-COUNT.                                 00001150
000780     OPEN INPUT FILE1-FILE.                                       00001160
000790     PERFORM 1100-READ-FILE1.                                     00001170
000800     PERFORM 1200-STORE-FILE1-ROW                                 00001180
000810         UNTIL WS-FILE1-DONE.                                     00001190
000820     CLOSE FILE1-FILE.                                            00001200
      *-----------------------------------------------------------------00001210
000830 1100-READ-FILE1.                                                 00001220
000840     READ FILE1-FILE                                              00001230
000850         AT END                                                   00001240
000860             MOVE 'EOF' TO WS-FILE1-SWITCH                        00001250
000870     END-READ.                                                    00001260
      *-----------------------------------------------------------------00001270
000880 1200-STORE-FILE1-ROW.                                            00001280
000890     IF RC-FILE1-COUNT < 1000                                     00001290
000900         ADD 1 TO RC-FILE1-COUNT                                  00001300
000910         SET RC-F1-IDX TO RC-FILE1-COUNT                          00001310
000920         MOVE FILE1-RECORD TO RC-F1-RECORD-DATA (RC-F1-IDX)       00001320
000930         MOVE 'N' TO RC-F1-MATCHED-SW (RC-F1-IDX)                 00001330
000940         PERFORM 9000-TRIM-FILE1-ROW                              00001340
000950     ELSE                                                         00001350
000960         MOVE 'Y' TO RC-ERROR-SWITCH                              00001360
000970         MOVE 'FILE1 EXCEEDS THE 1000-ROW WORKING TABLE LIMIT'    00001370
000980             TO RC-ERROR-MESSAGE                                  00001380
000990         MOVE 'EOF' TO WS-FILE1-SWITCH                            00001390
001000     END-IF.                                                      00001400
001010     IF NOT WS-FILE1-DONE                                         00001410
001020         PERFORM 1100-READ-FILE1                                  00001420
001030     END-IF.                                                      00001430
      *-----------------------------------------------------------------00001440
001040 2000-LOAD-FILE2-TABLE.                                           00001450
001050     MOVE ZERO TO RC-FILE2-COUNT.                                 00001460
001060     OPEN INPUT FILE2-FILE.                                       00001470
001070     PERFORM 2100-READ-FILE2.                                     00001480
001080     PERFORM 2200-STORE-FILE2-ROW                                 00001490
001090         UNTIL WS-FILE2-DONE.                                     00001500
001100     CLOSE FILE2-FILE.                                            00001510
      *-----------------------------------------------------------------00001520
001110 2100-READ-FILE2.                                                 00001530
001120     READ FILE2-FILE                                              00001540
001130         AT END                                                   00001550
001140             MOVE 'EOF' TO WS-FILE2-SWITCH                        00001560
001150     END-READ.                                                    00001570
      *-----------------------------------------------------------------00001580
001160 2200-STORE-FILE2-ROW.                                            00001590
001170     IF RC-FILE2-COUNT < 1000                                     00001600
001180         ADD 1 TO RC-FILE2-COUNT                                  00001610
001190         SET RC-F2-IDX TO RC-FILE2-COUNT                          00001620
001200         MOVE FILE2-RECORD TO RC-F2-RECORD-DATA (RC-F2-IDX)       00001630
001210         MOVE 'N' TO RC-F2-MATCHED-SW (RC-F2-IDX)                 00001640
001220         PERFORM 9100-TRIM-FILE2-ROW                              00001650
001230     ELSE                                                         00001660
001240         MOVE 'Y' TO RC-ERROR-SWITCH                              00001670
001250         MOVE 'FILE2 EXCEEDS THE 1000-ROW WORKING TABLE LIMIT'    00001680
001260             TO RC-ERROR-MESSAGE                                  00001690
001270         MOVE 'EOF' TO WS-FILE2-SWITCH                            00001700
001280     END-IF.                                                      00001710
001290     IF NOT WS-FILE2-DONE                                         00001720
001300         PERFORM 2100-READ-FILE2                                  00001730
001310     END-IF.                                                      00001740
      *-----------------------------------------------------------------00001750
      * 9000/9100 trim each of the five fields of the row just stored. *00001760
      * A field that is all spaces after trimming stays spaces, which  *00001770
      * is how MISSING is carried in this table.                       *00001780
      *-----------------------------------------------------------------00001790
001320 9000-TRIM-FILE1-ROW.                                             00001800
001330     MOVE RC-F1-EMP-ID (RC-F1-IDX) TO WS-TRIM-FIELD.              00001810
001340     PERFORM 9900-TRIM-FIELD.                                     00001820
001350     MOVE WS-TRIM-RESULT (1:10) TO RC-F1-EMP-ID (RC-F1-IDX).      00001830
001360     MOVE RC-F1-EMP-NAME (RC-F1-IDX) TO WS-TRIM-FIELD.            00001840
001370     PERFORM 9900-TRIM-FIELD.                                     00001850
001380     MOVE WS-TRIM-RESULT (1:30) TO RC-F1-EMP-NAME (RC-F1-IDX).    00001860
001390     MOVE RC-F1-DEPT (RC-F1-IDX) TO WS-TRIM-FIELD.                00001870
001400     PERFORM 9900-TRIM-FIELD.                                     00001880
001410     MOVE WS-TRIM-RESULT (1:10) TO RC-F1-DEPT (RC-F1-IDX).        00001890
001420     MOVE RC-F1-SALARY (RC-F1-IDX) TO WS-TRIM-FIELD.              00001900
001430     PERFORM 9900-TRIM-FIELD.                                     00001910
001440     MOVE WS-TRIM-RESULT (1:10) TO RC-F1-SALARY (RC-F1-IDX).      00001920
001450     MOVE RC-F1-STATUS (RC-F1-IDX) TO WS-TRIM-FIELD.              00001930
001460     PERFORM 9900-TRIM-FIELD.                                     00001940
001470     MOVE WS-TRIM-RESULT (1:12) TO RC-F1-STATUS (RC-F1-IDX).      00001950
      *-----------------------------------------------------------------00001960
001480 9100-TRIM-FILE2-ROW.                                             00001970
001490     MOVE RC-F2-EMP-ID (RC-F2-IDX) TO WS-TRIM-FIELD.              00001980
001500     PERFORM 9900-TRIM-FIELD.                                     00001990
001510     MOVE WS-TRIM-RESULT (1:10) TO RC-F2-EMP-ID (RC-F2-IDX).      00002000
001520     MOVE RC-F2-EMP-NAME (RC-F2-IDX) TO WS-TRIM-FIELD.            00002010
001530     PERFORM 9900-TRIM-FIELD.                                     00002020
001540     MOVE WS-TRIM-RESULT (1:30) TO RC-F2-EMP-NAME (RC-F2-IDX).    00002030
001550     MOVE RC-F2-DEPT (RC-F2-IDX) TO WS-TRIM-FIELD.                00002040
001560     PERFORM 9900-TRIM-FIELD.                                     00002050
001570     MOVE WS-TRIM-RESULT (1:10) TO RC-F2-DEPT (RC-F2-IDX).        00002060
001580     MOVE RC-F2-SALARY (RC-F2-IDX) TO WS-TRIM-FIELD.              00002070
001590     PERFORM 9900-TRIM-FIELD.                                     00002080
001600     MOVE WS-TRIM-RESULT (1:10) TO RC-F2-SALARY (RC-F2-IDX).      00002090
001610     MOVE RC-F2-STATUS (RC-F2-IDX) TO WS-TRIM-FIELD.              00002100
001620     PERFORM 9900-TRIM-FIELD.                                     00002110
001630     MOVE WS-TRIM-RESULT (1:12) TO RC-F2-STATUS (RC-F2-IDX).      00002120
      *-----------------------------------------------------------------00002130
      * 9900-TRIM-FIELD works on WS-TRIM-FIELD/WS-TRIM-RESULT.  It     *00002140
      * finds the first and last non-blank character and left-         *00002150
      * justifies that span into WS-TRIM-RESULT, space-padded to 30.   *00002160
      *-----------------------------------------------------------------00002170
001640 9900-TRIM-FIELD.                                                 00002180
001650     MOVE SPACES TO WS-TRIM-RESULT.                               00002190
001660     MOVE ZERO TO WS-TRIM-FIRST.                                  00002200
001670     MOVE ZERO TO WS-TRIM-LAST.                                   00002210
001680     PERFORM 9910-FIND-FIRST-NON-BLANK                            00002220
001690         VARYING WS-TRIM-IDX FROM 1 BY 1                          00002230
001700         UNTIL WS-TRIM-IDX > 30.                                  00002240
001710     IF WS-TRIM-FIRST NOT = ZERO                                  00002250
001720         PERFORM 9920-FIND-LAST-NON-BLANK                         00002260
001730             VARYING WS-TRIM-IDX FROM 30 BY -1                    00002270
001740             UNTIL WS-TRIM-IDX < 1                                00002280
001750         COMPUTE WS-TRIM-SPAN =                                   00002290
001760             WS-TRIM-LAST - WS-TRIM-FIRST + 1                     00002300
001770         MOVE WS-TRIM-FIELD (WS-TRIM-FIRST : WS-TRIM-SPAN)        00002310
001780             TO WS-TRIM-RESULT (1 : WS-TRIM-SPAN)                 00002320
001790     END-IF.                                                      00002330
      *-----------------------------------------------------------------00002340
001800 9910-FIND-FIRST-NON-BLANK.                                       00002350
001810     IF WS-TRIM-FIRST = ZERO                                      00002360
001820         IF WS-TRIM-FIELD (WS-TRIM-IDX : 1) NOT = SPACE           00002370
001830             MOVE WS-TRIM-IDX TO WS-TRIM-FIRST                    00002380
001840         END-IF                                                   00002390
001850     END-IF.                                                      00002400
      *-----------------------------------------------------------------00002410
001860 9920-FIND-LAST-NON-BLANK.                                        00002420
001870     IF WS-TRIM-LAST = ZERO                                       00002430
001880         IF WS-TRIM-FIELD (WS-TRIM-IDX : 1) NOT = SPACE           00002440
001890             MOVE WS-TRIM-IDX TO WS-TRIM-LAST                     00002450
001900         END-IF                                                   00002460
001910     END-IF.                                                      00002470
