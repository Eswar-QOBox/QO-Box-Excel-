000100 IDENTIFICATION DIVISION.                                         00000100
000110 PROGRAM-ID.     RECCMPP.                                         00000110
000120 AUTHOR.         R G SAWYER.                                      00000120
000130 INSTALLATION.   CORPORATION A - DATA CENTER.                     00000130
000140 DATE-WRITTEN.   05/21/84.                                        00000140
000150 DATE-COMPILED.                                                   00000150
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        00000160
      ***************************************************************** 00000170
      * RECCMPP - Positional comparator.  Used when the run has no     *00000180
      * primary key to match on.  Lines FILE1 row N against FILE2 row  *00000190
      * N, all five fields, with no re-alignment; trailing rows of the *00000200
      * longer file are added or removed by row position.              *00000210
      *-----------------------------------------------------------------00000220
      * CHANGE LOG.                                                     00000230
      * 05/21/84 rgs  Original member - lined up the two trial-balance *00000240
      *               tapes side by side when account numbers did not  *00000250
      *               key-match across the old and new chart.          *00000260
      * 11/12/92 tmc  Added the trailing-row handling for a short tape -00000270
      *               previously the run just abended on the shorter   *00000280
      *               file's AT END.                                   *00000290
      * 09/09/98 jfd  Y2K REVIEW - no date compares on this member,    *00000300
      *               passed.                                          *00000310
      * 08/18/05 vkt  REBUILT.  Old side-by-side tape comparator       *00000320
      *               retired; this member now does the positional     *00000330
      *               FILE1/FILE2 compare for the reconciliation job.  *00000340
      *               Request REQ-05-0118.                             *00000350
      * 03/02/07 vkt  EMP-ID is now compared like any other field in   *00000360
      *               this mode - there is no key to exclude it for.   *00000370
      *               Request REQ-07-0031.                             *00000380
      * 04/02/12 smp  Row number in RC-CHG-KEY and on the added/removed*00000390
      *               report lines is now zero-based, to match the     *00000400
      *               position the report wants printed.               *00000410
      * 07/10/13 rgs  Added the whole-row shortcut RECTAB01 already    *00000420
      *               declared - GO TO skips the field-by-field        *00000430
      *               compare when the two rows match outright.        *00000440
      ***************************************************************** 00000450
000170 ENVIRONMENT DIVISION.                                            00000460
000180 CONFIGURATION SECTION.                                           00000470
000190 SOURCE-COMPUTER.    IBM-370.                                     00000480
000200 OBJECT-COMPUTER.    IBM-370.                                     00000490
000210 SPECIAL-NAMES.                                                   00000500
000220     C01 IS TOP-OF-FORM.                                          00000510
000230 INPUT-OUTPUT SECTION.                                            00000520
000240 FILE-CONTROL.                                                    00000530
      *    RECCMPP owns no files of its own - it works entirely against 00000540
      *    the tables RECLOAD already built.                            00000550
000250 DATA DIVISION.                                                   00000560
      ***************************************************************** 00000570
000260 WORKING-STORAGE SECTION.                                         00000580
000270 77  WS-PROGRAM-ID           PIC X(08)   VALUE 'RECCMPP'.         00000590
000280 01  WS-POSITION-FIELDS.                                          00000600
000290     02  WS-SMALLER-COUNT    PIC S9(5)   COMP.                    00000610
000300     02  WS-POSITION-IDX     PIC S9(5)   COMP.                    00000620
000310     02  WS-ROW-CHANGED-SW   PIC X(01)   VALUE 'N'.               00000630
000320         88  WS-ROW-CHANGED      VALUE 'Y'.                       00000640
000330     02  WS-ROW-NUMBER-ZERO  PIC S9(5)   COMP.                    00000650
000340     02  WS-ROW-DISPLAY      PIC ZZZZ9.                           00000660
000350     02  FILLER              PIC X(02).                           00000670
      ***************************************************************** 00000680
000360 LINKAGE SECTION.                                                 00000690
000370 COPY RECTAB01.                                                   00000700
      ***************************************************************** 00000710
000380 PROCEDURE DIVISION USING RC-FILE1-TABLE                          00000720
000390                          RC-FILE2-TABLE                          00000730
000400                          RC-CHANGED-TABLE                        00000740
000410                          RC-SUMMARY-COUNTS.                      00000750
      *-----------------------------------------------------------------00000760
      * 0000-MAIN-CONTROL - compare the overlapping range              *00000770
      * position by position, then flag whichever file ran long.       *00000780
      *-----------------------------------------------------------------00000790
000420 0000-MAIN-CONTROL.                                               00000800
000430     MOVE ZERO TO RC-ADDED-COUNT.                                 00000810
000440     MOVE ZERO TO RC-REMOVED-COUNT.                               00000820
000450     MOVE ZERO TO RC-MODIFIED-COUNT.                              00000830
000460     MOVE ZERO TO RC-CHANGED-COUNT.                               00000840
000470     IF RC-FILE1-COUNT < RC-FILE2-COUNT                           00000850
000480         MOVE RC-FILE1-COUNT TO WS-SMALLER-COUNT                  00000860
000490     ELSE                                                         00000870
000500         MOVE RC-FILE2-COUNT TO WS-SMALLER-COUNT                  00000880
000510     END-IF.                                                      00000890
000520     PERFORM 1000-COMPARE-BY-POSITION                             00000900
000530         VARYING WS-POSITION-IDX FROM 1 BY 1                      00000910
000540         UNTIL WS-POSITION-IDX > WS-SMALLER-COUNT.                00000920
000550     IF RC-FILE2-COUNT > RC-FILE1-COUNT                           00000930
000560         PERFORM 2000-FLAG-TRAILING-ADDED                         00000940
000570             VARYING WS-POSITION-IDX FROM RC-FILE1-COUNT BY 1     00000950
000580             UNTIL WS-POSITION-IDX >= RC-FILE2-COUNT              00000960
000590     END-IF.                                                      00000970
000600     IF RC-FILE1-COUNT > RC-FILE2-COUNT                           00000980
000610         PERFORM 3000-FLAG-TRAILING-REMOVED                       00000990
000620             VARYING WS-POSITION-IDX FROM RC-FILE2-COUNT BY 1     00001000
000630             UNTIL WS-POSITION-IDX >= RC-FILE1-COUNT              00001010
000640     END-IF.                                                      00001020
000650     GOBACK.                                                      00001030
      *-----------------------------------------------------------------00001040
      * 1000 compares row N of FILE1 against row N of FILE2, all five  *00001050
      * fields - no key exclusion in this mode.                        *00001060
      *-----------------------------------------------------------------00001070
000660 1000-COMPARE-BY-POSITION.                                        00001080
000670     SET RC-F1-IDX TO WS-POSITION-IDX.                            00001090
000680     SET RC-F2-IDX TO WS-POSITION-IDX.                            00001100
000690     MOVE 'N' TO WS-ROW-CHANGED-SW.                               00001110
000700     IF RC-F1-RECORD-WHOLE (RC-F1-IDX) =                          00001120
000710             RC-F2-RECORD-WHOLE (RC-F2-IDX)                       00001130
000720         GO TO 1000-COMPARE-BY-POSITION-EXIT                      00001140
000730     END-IF.                                                      00001150
000740     IF RC-F1-EMP-ID (RC-F1-IDX) NOT = RC-F2-EMP-ID (RC-F2-IDX)   00001160
000750         PERFORM 1100-ADD-CHANGED-CELL                            00001170
000760         MOVE 'EMP-ID'    TO RC-CHG-COLUMN (RC-CHG-IDX)           00001180
000770         MOVE RC-F1-EMP-ID (RC-F1-IDX) TO RC-CHG-OLD-VAL (RC-CHG-I00001190
000780         MOVE RC-F2-EMP-ID (RC-F2-IDX) TO RC-CHG-NEW-VAL (RC-CHG-I00001200
000790     END-IF.                                                      00001210
000800     IF RC-F1-EMP-NAME (RC-F1-IDX) NOT = RC-F2-EMP-NAME (RC-F2-IDX00001220
000810         PERFORM 1100-ADD-CHANGED-CELL                            00001230
000820         MOVE 'EMP-NAME' TO RC-CHG-COLUMN (RC-CHG-IDX)            00001240
000830         MOVE RC-F1-EMP-NAME (RC-F1-IDX) TO RC-CHG-OLD-VAL (RC-CHG00001250
000840         MOVE RC-F2-EMP-NAME (RC-F2-IDX) TO RC-CHG-NEW-VAL (RC-CHG00001260
000850     END-IF.                                                      00001270
000860     IF RC-F1-DEPT (RC-F1-IDX) NOT = RC-F2-DEPT (RC-F2-IDX)       00001280
000870         PERFORM 1100-ADD-CHANGED-CELL                            00001290
000880         MOVE 'DEPT'      TO RC-CHG-COLUMN (RC-CHG-IDX)           00001300
000890         MOVE RC-F1-DEPT (RC-F1-IDX) TO RC-CHG-OLD-VAL (RC-CHG-IDX00001310
000900         MOVE RC-F2-DEPT (RC-F2-IDX) TO RC-CHG-NEW-VAL (RC-CHG-IDX00001320
000910     END-IF.                                                      00001330
000920     IF RC-F1-SALARY (RC-F1-IDX) NOT = RC-F2-SALARY (RC-F2-IDX)   00001340
000930         PERFORM 1100-ADD-CHANGED-CELL                            00001350
000940         MOVE 'SALARY'    TO RC-CHG-COLUMN (RC-CHG-IDX)           00001360
000950         MOVE RC-F1-SALARY (RC-F1-IDX) TO RC-CHG-OLD-VAL (RC-CHG-I00001370
000960         MOVE RC-F2-SALARY (RC-F2-IDX) TO RC-CHG-NEW-VAL (RC-CHG-I00001380
000970     END-IF.                                                      00001390
000980     IF RC-F1-STATUS (RC-F1-IDX) NOT = RC-F2-STATUS (RC-F2-IDX)   00001400
000990         PERFORM 1100-ADD-CHANGED-CELL                            00001410
001000         MOVE 'STATUS'    TO RC-CHG-COLUMN (RC-CHG-IDX)           00001420
001010         MOVE RC-F1-STATUS (RC-F1-IDX) TO RC-CHG-OLD-VAL (RC-CHG-I00001430
001020         MOVE RC-F2-STATUS (RC-F2-IDX) TO RC-CHG-NEW-VAL (RC-CHG-I00001440
001030     END-IF.                                                      00001450
001040     IF WS-ROW-CHANGED                                            00001460
001050         ADD 1 TO RC-MODIFIED-COUNT                               00001470
001060     END-IF.                                                      00001480
      *-----------------------------------------------------------------00001490
      * 1000-COMPARE-BY-POSITION-EXIT - fall-through used by the   *    00001500
      * whole-row shortcut above and the field-by-field path.      *    00001510
      *-----------------------------------------------------------------00001520
001070 1000-COMPARE-BY-POSITION-EXIT.                                   00001530
001080     EXIT.                                                        00001540
      *-----------------------------------------------------------------00001550
      * 1100 adds one entry to RC-CHANGED-TABLE and stamps RC-CHG-KEY  *00001560
      * with the zero-based row position.                              *00001570
      * The caller fills in the column name and the two values right   *00001580
      * after calling this paragraph.                                  *00001590
      *-----------------------------------------------------------------00001600
001090 1100-ADD-CHANGED-CELL.                                           00001610
001100     ADD 1 TO RC-CHANGED-COUNT.                                   00001620
001110     SET RC-CHG-IDX TO RC-CHANGED-COUNT.                          00001630
001120     COMPUTE WS-ROW-NUMBER-ZERO = WS-POSITION-IDX - 1.            00001640
001130     MOVE WS-ROW-NUMBER-ZERO TO WS-ROW-DISPLAY.                   00001650
001140     MOVE WS-ROW-DISPLAY TO RC-CHG-KEY (RC-CHG-IDX).              00001660
001150     MOVE 'Y' TO WS-ROW-CHANGED-SW.                               00001670
      *-----------------------------------------------------------------00001680
      * 2000 - rows N1+1..N2 of FILE2 are ADDED.  RECRPT derives       *00001690
      * which rows those are straight from RC-FILE1-COUNT/RC-FILE2-    *00001700
      * COUNT when it writes the Added Rows section; this paragraph    *00001710
      * only has to keep the count right, one ADD per loop pass.       *00001720
      *-----------------------------------------------------------------00001730
001160 2000-FLAG-TRAILING-ADDED.                                        00001740
001170     ADD 1 TO RC-ADDED-COUNT.                                     00001750
      *-----------------------------------------------------------------00001760
      * 3000 - rows N2+1..N1 of FILE1 are REMOVED, same logic.         *00001770
      *-----------------------------------------------------------------00001780
001180 3000-FLAG-TRAILING-REMOVED.                                      00001790
001190     ADD 1 TO RC-REMOVED-COUNT.                                   00001800
