      ******************************************************************00000100
      * FINRC02                                                        *00000110
      * Communication area between RECMAIN and RECBAN (the completion  *00000120
      * banner routine).  RECMAIN moves the three summary counts and   *00000130
      * the run mode before the CALL; RECBAN fills BN-COMPLETION-TEXT  *00000140
      * and displays it, same spot FINAPS01 used to DISPLAY its        *00000150
      * "SUCCESSFULLY EXECUTED" line off of FINARC01.                  *00000160
      *-----------------------------------------------------------------00000170
      * 2005-08 vkt  Original member, built alongside FINRC01 for the  *00000180
      *              reconciliation job.                               *00000190
      * 2012-06 smp  Added BN-COMPARE-MODE so the banner can say       *00000200
      *              "Modified IDs" vs "Modified rows".                *00000210
      ******************************************************************00000220
000100 01  BANNER-LINKAGE-AREA.                                         00000230
000110     02  BN-ADDED-COUNT      PIC S9(5)   COMP.                    00000240
000120     02  BN-REMOVED-COUNT    PIC S9(5)   COMP.                    00000250
000130     02  BN-MODIFIED-COUNT   PIC S9(5)   COMP.                    00000260
000140     02  BN-COMPARE-MODE     PIC X(01).                           00000270
000150     02  BN-COMPLETION-TEXT  PIC X(60).                           00000280
000160     02  FILLER              PIC X(05).                           00000290
