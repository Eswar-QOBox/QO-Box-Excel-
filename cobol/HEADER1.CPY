      ******************************************************************00000100
      * HEADER1                                                        *00000110
      * Page-heading line for the reconciliation report.  COPY'd into  *00000120
      * RECRPT working-storage; WRITE-HEADER moves REPORT-TITLE and    *00000130
      * PAGE-NUMBER then moves HEADER-RECORD to OUTPUT-LINE.           *00000140
      *-----------------------------------------------------------------00000150
      * 1981-06 dkm  Original member, lifted from the AR trial-balance *00000160
      *              heading (BKPGM03).                                *00000170
      * 1993-11 tmc  Widened REPORT-TITLE from 30 to 40 to take the    *00000180
      *              longer reconciliation run title.                  *00000190
      * 1998-09 jfd  Y2K - PAGE-NUMBER left as ZZ9, no date field here *00000200
      *              to convert.                                       *00000210
      ******************************************************************00000220
000100 01  HEADER-RECORD.                                               00000230
000110     02  FILLER              PIC X(01)  VALUE SPACE.              00000240
000120     02  FILLER              PIC X(40)  VALUE SPACES.             00000250
000130     02  REPORT-TITLE        PIC X(40).                           00000260
000140     02  FILLER              PIC X(10)  VALUE SPACES.             00000270
000150     02  FILLER              PIC X(06)  VALUE 'PAGE '.            00000280
000160     02  PAGE-NUMBER         PIC ZZ9.                             00000290
000170     02  FILLER              PIC X(32)  VALUE SPACES.             00000300
